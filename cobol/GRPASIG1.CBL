000100******************************************************************
000110* FECHA       : 03/02/1994                                       *
000120* PROGRAMADOR : VERONICA ALEJANDRA CASTILLO MOLINA (VACM)        *
000130* APLICACION  : BECAS Y VIDA ESTUDIANTIL                         *
000140* PROGRAMA    : BEVE1GR1                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : ARMA LOS GRUPOS DE BIENVENIDA PARA LOS BECARIOS  *
000170*             : DE INTERCAMBIO, LES EMPAREJA UN CLUSTER DE GUIAS *
000180*             : VOLUNTARIOS Y UN TEMA DE GRUPO, Y PRODUCE LOS    *
000190*             : TRES LISTADOS DE CIERRE (GUIAS, BECARIOS Y       *
000200*             : GRUPOS) PARA QUE BIENESTAR ESTUDIANTIL LOS       *
000210*             : REPARTA EL DIA DE LA ACTIVIDAD.                  *
000220* ARCHIVOS    : PART-IN=E, GUIA-IN=E, TEMA-IN=E, PART-OUT=S,     *
000230*             : GUIA-OUT=S, GRUPO-OUT=S                          *
000240* ACCION (ES) : UNICA CORRIDA POR EVENTO (NO ES REPETIBLE SIN    *
000250*             : VOLVER A CARGAR LOS TRES ARCHIVOS DE ENTRADA)    *
000260* PROGRAMA(S) : NO APLICA                                        *
000270* CANAL       : BATCH NOCTURNO                                   *
000280* INSTALADO   : 03/02/1994                                       *
000290* BPM/RATIONAL: 241905                                           *
000300* NOMBRE      : ARMADO DE GRUPOS DE BIENVENIDA                   *
000310******************************************************************
000320*               B I T A C O R A   D E   C A M B I O S            *
000330******************************************************************
000340* 03/02/1994 VACM BPM-241905 PROGRAMA ORIGINAL. ARMA GRUPOS DE
000350*            BIENVENIDA LEYENDO BECARIOS Y GUIAS DESDE CINTA Y
000360*            ESCRIBE LOS TRES LISTADOS DE SALIDA EN SYSOUT.
000370* 22/02/1994 VACM BPM-241905 SE AGREGA LA VALIDACION DE CANTIDAD
000380*            DE CLUSTERS DE GUIAS CONTRA GRUPOS REQUERIDOS.
000390* 14/03/1994 EEDR BPM-241950 CORRIGE CALCULO DE LEFTOVER: NO
000400*            RESTABA EL SOBRANTE DE PARTICIPANTES EN EL PRIMER
000410*            GRUPO CUANDO LA DIVISION ERA EXACTA.
000420* 02/06/1994 VACM BPM-242010 SE AGREGA EMPAREJAMIENTO DE TEMA DE
000430*            GRUPO CUANDO VIENE LA LISTA DE TEMAS.
000440* 19/09/1994 EEDR BPM-242055 SE AGREGA CONTEO DE VEGETARIANOS Y
000450*            PORCENTAJE MAXIMO DE UN MISMO GENERO POR GRUPO PARA
000460*            EL DESPLIEGUE DE ESTADISTICAS.
000470* 11/01/1995 VACM BPM-242118 SE AGREGA INDICADOR DE LIDER DE
000480*            GRUPO (PUEDE-GUIAR) QUE BIENESTAR PIDIO DESPUES DE
000490*            LA PRIMERA ENTREGA.
000500* 06/07/1995 PEDR BPM-242160 LOS ARCHIVOS DE ENTRADA PASAN DE
000510*            CINTA A DISCO SECUENCIAL (LINE SEQUENTIAL); SE
000520*            AJUSTAN LOS SELECT Y LOS FILE STATUS.
000530* 23/11/1995 VACM BPM-242201 SE PERMITE CORRER SIN LISTA DE
000540*            GUIAS O SIN LISTA DE TEMAS (AMBOS ARCHIVOS QUEDAN
000550*            COMO OPCIONALES, CONDICION 35 EN EL OPEN).
000560* 08/04/1996 EEDR BPM-242244 SE AGREGA EL CALCULO DE NACIONALIDAD
000570*            MAS COMUN POR GRUPO A PEDIDO DE BIENESTAR.
000580* 17/10/1996 VACM BPM-242290 SE PARAMETRIZA EL TAMANO DE GRUPO
000590*            POR TARJETA DE CONTROL (ANTES VENIA FIJO EN 16).
000600* 25/02/1997 PEDR BPM-242330 CORRIGE EL EMPAREJAMIENTO DE
000610*            CLUSTER DE GUIAS: NO CONSIDERABA EL CASO "MIXTO"
000620*            CUANDO EL GRUPO TAMBIEN ERA MIXTO.
000630* 30/06/1997 VACM BPM-242371 SE AGREGA VALIDACION DE CANTIDAD DE
000640*            TEMAS CONTRA GRUPOS REQUERIDOS.
000650* 12/12/1997 EEDR BPM-242410 SE NORMALIZA LA LISTA DE SINONIMOS
000660*            DE "SIN ALERGIAS" PARA EL CAMPO DE ALERGIAS.
000670* 19/08/1998 PEDR BPM-242455 REVISION DE AHO 2000: SE VALIDARON
000680*            TODOS LOS CAMPOS DE FECHA DEL PROGRAMA (SIGLO
000690*            EXPLICITO EN WKS-FECHA-CORRIDA) Y SE CORRIO LA
000700*            PRUEBA DE CORTE DE SIGLO SIN HALLAZGOS.
000710* 14/01/1999 PEDR BPM-242455 CIERRE DEFINITIVO DE LA REVISION
000720*            DE AHO 2000 PARA ESTE PROGRAMA; SIN PENDIENTES.
000730* 09/05/2000 VACM BPM-242502 SE AGREGA DOBLE VERIFICACION DE
000740*            COMILLAS EN EMAIL/NOMBRE/APELLIDO/TELEFONO, YA QUE
000750*            EL ARCHIVO NUEVO DE BECARIOS LAS TRAE ENTRE COMILLAS.
000760* 27/03/2002 EEDR BPM-242560 SE AGREGA EL DESGLOSE DE DIETA
000770*            ADICIONAL (ALERGIAS) EN EL LISTADO DE BECARIOS.
000780* 15/11/2004 VACM BPM-242601 SE AMPLIA LA TABLA DE CLUSTERS DE
000790*            200 A 200 CUPOS (SIN CAMBIO, SOLO SE DOCUMENTA LA
000800*            REVISION DE CAPACIDAD PEDIDA POR AUDITORIA).
000810* 03/08/2007 PEDR BPM-242650 SE AGREGA EL RENGLON DE TOTALES DE
000820*            GUIAS SIN CLUSTER EMPAREJADO EN ESTADISTICAS.
000830* 21/02/2011 EEDR BPM-242700 SE ESTANDARIZA EL DESPLIEGUE DE
000840*            ERRORES DE APERTURA CON EL RESTO DE LA APLICACION.
000850* 22/04/2024 VACM BPM-242340 SE AGREGAN LOS CUATRO ESTADISTICOS
000860*            DE GRUPO (VEGETARIANOS, PCT GENERO, NACIONALIDAD)
000870*            QUE PIDIO BIENESTAR ESTUDIANTIL PARA EL DESPLIEGUE
000880*            DE FIN DE CORRIDA.
000890* 30/07/2024 VACM BPM-242911 REVISION GENERAL DEL PROGRAMA PARA
000900*            MIGRAR LOS TRES LAYOUTS DE TABLA (BECARIO, GUIA,
000910*            GRUPO) A COPYLIBS COMPARTIDOS (GRPPARTC/GRPGUIAC/
000920*            GRPGRUPC/GRPCLUSC).
000925* 02/08/2026 VACM BPM-242901 AUDITORIA DETECTO QUE PART-OUT-LINEA
000926*            Y GUIA-OUT-LINEA QUEDABAN MAS ANGOSTOS QUE SU
000927*            RENGLON DE DETALLE Y EL MOVE TRUNCABA ALCOHOL-FREE,
000928*            REQUESTS-GUIDE Y GROUP-LEADER SIN AVISO; SE
000929*            ENSANCHAN A 406 Y 329 BYTES. TAMBIEN SE BAJA LA
000930*            TABLA DE TEMAS DE 300 A 30 CUPOS PARA QUE COINCIDA
000931*            CON LOS DESTINOS REALES DEL UNSTRING DE 350-CARGAR-
000932*            TEMAS (EL RENGLON DE TEMA-IN NO DA PARA MAS).
000933* 10/08/2026 VACM BPM-242903 EL ENCABEZADO DE PARTICIPANTS-MATCHED
000934*            SALIA CON ESPACIOS A MITAD DE RENGLON PORQUE CADA
000935*            FILLER SE RELLENABA A UN PIC MAS ANCHO QUE SU LITERAL;
000936*            SE AJUSTAN LOS PIC A 053/056/079. DE PASO LOS SEIS
000937*            INDICADORES DE FILE STATUS PASAN A NIVEL 77, SUELTOS,
000938*            COMO LOS USA LA CASA EN OTROS PROGRAMAS BATCH.
000939******************************************************************
000940 IDENTIFICATION DIVISION.
000950 PROGRAM-ID.                     GRPASIG1.
000960 AUTHOR.                         VERONICA ALEJANDRA CASTILLO MOLINA.
000970 INSTALLATION.                   BIENESTAR ESTUDIANTIL.
000980 DATE-WRITTEN.                   03/02/1994.
000990 DATE-COMPILED.
001000 SECURITY.                       USO INTERNO - BIENESTAR ESTUDIANTIL.
001010 ENVIRONMENT DIVISION.
001020 CONFIGURATION SECTION.
001030 SPECIAL-NAMES.
001040     C01 IS TOP-OF-FORM
001050     CLASS CLASE-SI-NO IS "Y" "N"
001060     UPSI-0 ON STATUS IS WKS-UPSI-PRUEBAS
001070            OFF STATUS IS WKS-UPSI-PRODUCCION.
001080 INPUT-OUTPUT SECTION.
001090 FILE-CONTROL.
001100*    ARCHIVOS DE ENTRADA (OBLIGATORIO PART-IN; GUIA-IN Y TEMA-IN
001110*    SON OPCIONALES SEGUN BPM-242201).
001120     SELECT PART-IN  ASSIGN    TO PARTIN
001130            ORGANIZATION       IS LINE SEQUENTIAL
001140            FILE STATUS        IS FS-PART-IN.
001150     SELECT GUIA-IN  ASSIGN    TO GUIAIN
001160            ORGANIZATION       IS LINE SEQUENTIAL
001170            FILE STATUS        IS FS-GUIA-IN.
001180     SELECT TEMA-IN  ASSIGN    TO TEMAIN
001190            ORGANIZATION       IS LINE SEQUENTIAL
001200            FILE STATUS        IS FS-TEMA-IN.
001210*    ARCHIVOS DE SALIDA - LOS TRES LISTADOS DE CIERRE.
001220     SELECT PART-OUT ASSIGN    TO PARTOUT
001230            ORGANIZATION       IS LINE SEQUENTIAL
001240            FILE STATUS        IS FS-PART-OUT.
001250     SELECT GUIA-OUT ASSIGN    TO GUIAOUT
001260            ORGANIZATION       IS LINE SEQUENTIAL
001270            FILE STATUS        IS FS-GUIA-OUT.
001280     SELECT GRUPO-OUT ASSIGN   TO GRUPOUT
001290            ORGANIZATION       IS LINE SEQUENTIAL
001300            FILE STATUS        IS FS-GRUPO-OUT.
001310 DATA DIVISION.
001320 FILE SECTION.
001330*    1 -->LISTA DE BECARIOS (PARTICIPANTES) - ENTRADA
001340 FD  PART-IN.
001350 01  PART-IN-REC.
001360     05  PART-IN-LINEA           PIC X(596).
001370     05  FILLER                  PIC X(004).
001380*    2 -->LISTA DE GUIAS VOLUNTARIOS - ENTRADA (OPCIONAL)
001390 FD  GUIA-IN.
001400 01  GUIA-IN-REC.
001410     05  GUIA-IN-LINEA           PIC X(396).
001420     05  FILLER                  PIC X(004).
001430*    3 -->LISTA DE TEMAS DE GRUPO - ENTRADA (OPCIONAL, 1 LINEA)
001440 FD  TEMA-IN.
001450 01  TEMA-IN-REC.
001460     05  TEMA-IN-LINEA           PIC X(2996).
001470     05  FILLER                  PIC X(004).
001480*    4 -->LISTADO DE BECARIOS EMPAREJADOS - SALIDA
001481*    FECHA : 02/08/2026  VACM  WKS-PART-OUT-DETALLE (003870) MIDE
001482*                 : 406 BYTES Y EL MOVE A PART-OUT-LINEA SE
001483*                 : ESTABA TRUNCANDO A 396; SE ENSANCHA EL RENGLON
001484*                 : PARA QUE QUEPAN ALCOHOL-FREE, REQUESTS-GUIDE Y
001485*                 : GROUP-LEADER COMPLETOS (TICKET BPM 242901).
001490 FD  PART-OUT.
001500 01  PART-OUT-REC.
001510     05  PART-OUT-LINEA          PIC X(406).
001520     05  FILLER                  PIC X(004).
001530*    5 -->LISTADO DE GUIAS EMPAREJADOS - SALIDA
001531*    FECHA : 02/08/2026  VACM  MISMO AJUSTE QUE EN PART-OUT;
001532*                 : WKS-GUIA-OUT-DETALLE (004210) MIDE 329 BYTES
001533*                 : Y SE TRUNCABA A 296, PERDIENDO ALCOHOL-FREE
001534*                 : Y PARTE DE ALLERGIES (TICKET BPM 242901).
001540 FD  GUIA-OUT.
001550 01  GUIA-OUT-REC.
001560     05  GUIA-OUT-LINEA          PIC X(329).
001570     05  FILLER                  PIC X(004).
001580*    6 -->LISTADO DE GRUPOS FORMADOS - SALIDA
001590 FD  GRUPO-OUT.
001600 01  GRUPO-OUT-REC.
001610     05  GRUPO-OUT-LINEA         PIC X(096).
001620     05  FILLER                  PIC X(004).
001630 WORKING-STORAGE SECTION.
001640******************************************************************
001650*               C A M P O S    D E    T R A B A J O              *
001660******************************************************************
001670 01  WKS-CAMPOS-DE-TRABAJO.
001680     05  WKS-NOMBRE-PROGRAMA     PIC X(008) VALUE "GRPASIG1".
001690******************************************************************
001700*        PARAMETROS DE CORRIDA (TARJETA DE CONTROL EN SYSIN)     *
001710******************************************************************
001720 01  WKS-PARM-ENTRADA.
001730     05  WKS-PARM-TAM-GRUPO      PIC 9(004).
001740     05  FILLER                  PIC X(076).
001750 01  WKS-PARM-ENTRADA-R REDEFINES WKS-PARM-ENTRADA.
001760     05  WKS-PARM-LINEA          PIC X(080).
001770 01  WKS-FECHA-CORRIDA           PIC 9(008) VALUE ZEROS.
001780 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
001790     05  WKS-FC-ANIO             PIC 9(004).
001800     05  WKS-FC-MES              PIC 9(002).
001810     05  WKS-FC-DIA              PIC 9(002).
001820******************************************************************
001830*              F I L E   S T A T U S   D E   A R C H I V O S     *
001840******************************************************************
001841*        CAMPOS DE NIVEL 77, SUELTOS, AL ESTILO DE LA CASA (VER
001842*        PROGRAMAS DE CORRIDAS ANTERIORES). TICKET BPM 242903.
001850 77  FS-PART-IN                  PIC 9(002) VALUE ZEROS.
001860 77  FS-GUIA-IN                  PIC 9(002) VALUE ZEROS.
001870 77  FS-TEMA-IN                  PIC 9(002) VALUE ZEROS.
001880 77  FS-PART-OUT                 PIC 9(002) VALUE ZEROS.
001890 77  FS-GUIA-OUT                 PIC 9(002) VALUE ZEROS.
001900 77  FS-GRUPO-OUT                PIC 9(002) VALUE ZEROS.
001910******************************************************************
001920*                    I N T E R R U P T O R E S                   *
001930******************************************************************
001940 01  WKS-INTERRUPTORES.
001950     05  WKS-FIN-PART-IN         PIC X(001) VALUE "N".
001960         88  HAY-FIN-PART-IN                 VALUE "S".
001970     05  WKS-FIN-GUIA-IN         PIC X(001) VALUE "N".
001980         88  HAY-FIN-GUIA-IN                 VALUE "S".
001990     05  WKS-GUIA-IN-AUSENTE     PIC X(001) VALUE "N".
002000         88  NO-HAY-ARCHIVO-GUIAS             VALUE "S".
002010     05  WKS-TEMA-IN-AUSENTE     PIC X(001) VALUE "N".
002020         88  NO-HAY-ARCHIVO-TEMAS             VALUE "S".
002030******************************************************************
002040*        C O N T A D O R E S   Y   A C U M U L A D O R E S       *
002050*        (TODOS EN COMP POR SER CONTADORES/SUBINDICES)           *
002060******************************************************************
002070 01  WKS-CONTADORES.
002080     05  WKS-TOTAL-PARTICIPANTES PIC 9(004) COMP VALUE ZERO.
002090     05  WKS-TOTAL-GUIAS         PIC 9(004) COMP VALUE ZERO.
002100     05  WKS-TOTAL-CLUSTERS      PIC 9(004) COMP VALUE ZERO.
002110     05  WKS-TOTAL-TEMAS         PIC 9(004) COMP VALUE ZERO.
002120     05  WKS-TOTAL-GRUPOS        PIC 9(004) COMP VALUE ZERO.
002130     05  WKS-ASIGNADOS           PIC 9(004) COMP VALUE ZERO.
002140     05  WKS-TAM-GRUPO           PIC 9(004) COMP VALUE 16.
002150     05  WKS-RESTO-DIVISION      PIC 9(004) COMP VALUE ZERO.
002160     05  WKS-LEFTOVER            PIC 9(004) COMP VALUE ZERO.
002170     05  WKS-TAM-EFECTIVO        PIC 9(004) COMP VALUE ZERO.
002180     05  WKS-GRUPOS-REQUERIDOS   PIC 9(004) COMP VALUE ZERO.
002190     05  WKS-DIFERENCIA-CLUSTERS PIC S9(004) COMP VALUE ZERO.
002200     05  WKS-DIFERENCIA-TEMAS    PIC S9(004) COMP VALUE ZERO.
002210     05  WKS-CANT-MIEMBROS-ACTUAL PIC 9(004) COMP VALUE ZERO.
002220     05  WKS-M-IDX               PIC 9(004) COMP VALUE ZERO.
002230     05  WKS-M-IDX2              PIC 9(004) COMP VALUE ZERO.
002240     05  WKS-M-IDX3              PIC 9(004) COMP VALUE ZERO.
002250     05  WKS-CLUS-ELEGIDO-IDX    PIC 9(004) COMP VALUE ZERO.
002260     05  WKS-CONTADOR-NAC        PIC 9(004) COMP VALUE ZERO.
002270     05  WKS-MAX-GENERO          PIC 9(004) COMP VALUE ZERO.
002280     05  WKS-CONT-MASCULINO      PIC 9(004) COMP VALUE ZERO.
002290     05  WKS-CONT-FEMENINO       PIC 9(004) COMP VALUE ZERO.
002300     05  WKS-CONT-OTRO-GENERO    PIC 9(004) COMP VALUE ZERO.
002310     05  WKS-GUIAS-SIN-CLUSTER   PIC 9(004) COMP VALUE ZERO.
002320     05  WKS-CLUSTERS-SIN-GRUPO  PIC 9(004) COMP VALUE ZERO.
002330 01  WKS-MASCARA-CUENTA          PIC Z,ZZZ,ZZ9.
002331 01  WKS-MASCARA-CUENTA-R REDEFINES WKS-MASCARA-CUENTA
002332                             PIC 9(007).
002340******************************************************************
002350*          B U S Q U E D A   D E L   M E J O R   C A N D I D A T O *
002360******************************************************************
002370 01  WKS-MEJOR-CANDIDATO.
002380     05  WKS-MEJOR-IDX           PIC 9(004) COMP VALUE ZERO.
002390     05  WKS-MEJOR-PUNTAJE       PIC S9(006) COMP VALUE ZERO.
002400     05  WKS-PUNTAJE-ACTUAL      PIC S9(006) COMP VALUE ZERO.
002410*        SUSTITUTO FIJO DEL JITTER ALEATORIO {0,1,2} DE LA
002420*        APLICACION ORIGINAL (GANA SIEMPRE EL PRIMERO ENCONTRADO
002430*        CON EL MEJOR PUNTAJE).
002440     05  WKS-JITTER-FIJO         PIC S9(001) COMP VALUE ZERO.
002450 01  WKS-CALC-COMPATIBILIDAD.
002460     05  WKS-CALC-UNIV           PIC S9(004) COMP VALUE ZERO.
002470     05  WKS-CALC-ALCOHOL        PIC S9(004) COMP VALUE ZERO.
002480     05  WKS-CALC-DURACION       PIC S9(004) COMP VALUE ZERO.
002490     05  WKS-CALC-NACIONALIDAD   PIC S9(004) COMP VALUE ZERO.
002500     05  WKS-CALC-DIETA          PIC S9(004) COMP VALUE ZERO.
002510******************************************************************
002520*   MIEMBROS YA COLOCADOS EN EL GRUPO QUE SE ESTA LLENANDO AHORA *
002530******************************************************************
002540 01  WKS-MIEMBROS-GRUPO-ACTUAL.
002550     05  WKS-MIEMBRO       OCCURS 1 TO 200 TIMES
002560                            DEPENDING ON WKS-CANT-MIEMBROS-ACTUAL
002570                            INDEXED BY WKS-IX-MIEMBRO.
002580         10  WKS-MIEMBRO-PART-IDX PIC 9(004) COMP.
002590******************************************************************
002600*   CAMPOS DE TRABAJO PARA EL CALCULO DE ROLLUPS DE UN GRUPO     *
002610******************************************************************
002620 01  WKS-ROLLUP-GRUPO.
002630     05  WKS-NAC-CANDIDATA       PIC X(040).
002640     05  WKS-ROLLUP-MAX-NAC      PIC 9(004) COMP VALUE ZERO.
002650     05  WKS-ROLLUP-NAC-COMUN    PIC X(040).
002660     05  WKS-ES-PRIMERA-VEZ      PIC X(001) VALUE "S".
002670         88  ES-PRIMERA-VEZ              VALUE "S".
002680         88  NO-ES-PRIMERA-VEZ           VALUE "N".
002690     05  WKS-IX-PREVIO           PIC 9(004) COMP VALUE ZERO.
002700     05  WKS-IX-CONTEO           PIC 9(004) COMP VALUE ZERO.
002710     05  WKS-TA-CANDIDATO        PIC X(001).
002720     05  WKS-TA-MIXTO            PIC X(001) VALUE "N".
002730         88  TA-ES-MIXTO                 VALUE "S".
002740******************************************************************
002750*      CAMPOS CRUDOS DEL RENGLON CSV DE UN BECARIO (25 CAMPOS)   *
002760*      SOLO SE USAN LOS CAMPOS QUE INDICA EL LAYOUT DE ENTRADA;  *
002770*      LOS DEMAS QUEDAN DECLARADOS PORQUE EL ARCHIVO SI TRAE ESA *
002780*      CANTIDAD DE COLUMNAS SEPARADAS POR COMA.                  *
002790******************************************************************
002800 01  WKS-PCSV-CAMPOS.
002810     05  WKS-PCSV-F01            PIC X(100).
002820     05  WKS-PCSV-F02            PIC X(040).
002830     05  WKS-PCSV-F03            PIC X(040).
002840     05  WKS-PCSV-F04            PIC X(010).
002850     05  WKS-PCSV-F05            PIC X(010).
002860     05  WKS-PCSV-F06            PIC X(040).
002870     05  WKS-PCSV-F07            PIC X(020).
002880     05  WKS-PCSV-F08            PIC X(030).
002890     05  WKS-PCSV-F09            PIC X(020).
002900     05  WKS-PCSV-F10            PIC X(020).
002910     05  WKS-PCSV-F11            PIC X(020).
002920     05  WKS-PCSV-F12            PIC X(100).
002930     05  WKS-PCSV-F13            PIC X(020).
002940     05  WKS-PCSV-F14            PIC X(020).
002950     05  WKS-PCSV-F15            PIC X(020).
002960     05  WKS-PCSV-F16            PIC X(020).
002970     05  WKS-PCSV-F17            PIC X(020).
002980     05  WKS-PCSV-F18            PIC X(020).
002990     05  WKS-PCSV-F19            PIC X(020).
003000     05  WKS-PCSV-F20            PIC X(020).
003010     05  WKS-PCSV-F21            PIC X(020).
003020     05  WKS-PCSV-F22            PIC X(010).
003030     05  WKS-PCSV-F23            PIC X(020).
003040     05  WKS-PCSV-F24            PIC X(010).
003050     05  WKS-PCSV-F25            PIC X(010).
003060******************************************************************
003070*      CAMPOS CRUDOS DEL RENGLON CSV DE UN GUIA (16 CAMPOS)      *
003080******************************************************************
003090 01  WKS-GCSV-CAMPOS.
003100     05  WKS-GCSV-F01            PIC X(010).
003110     05  WKS-GCSV-F02            PIC X(020).
003120     05  WKS-GCSV-F03            PIC X(040).
003130     05  WKS-GCSV-F04            PIC X(040).
003140     05  WKS-GCSV-F05            PIC X(020).
003150     05  WKS-GCSV-F06            PIC X(100).
003160     05  WKS-GCSV-F07            PIC X(020).
003170     05  WKS-GCSV-F08            PIC X(040).
003180     05  WKS-GCSV-F09            PIC X(020).
003190     05  WKS-GCSV-F10            PIC X(020).
003200     05  WKS-GCSV-F11            PIC X(020).
003210     05  WKS-GCSV-F12            PIC X(020).
003220     05  WKS-GCSV-F13            PIC X(010).
003230     05  WKS-GCSV-F14            PIC X(020).
003240     05  WKS-GCSV-F15            PIC X(020).
003250     05  WKS-GCSV-F16            PIC X(100).
003260******************************************************************
003270*   CAMPO GENERICO PARA QUITAR COMILLAS (216-QUITAR-COMILLAS)    *
003280******************************************************************
003290 01  WKS-SC-TRABAJO.
003300     05  WKS-SC-TEXTO            PIC X(100).
003310     05  WKS-SC-LONGITUD         PIC 9(003) COMP VALUE ZERO.
003320******************************************************************
003330*   CAMPO GENERICO PARA NORMALIZAR ALERGIAS (229-NORMALIZAR-ALERGIA) *
003340******************************************************************
003350 01  WKS-ALERGIA-MAYUS           PIC X(100).
003360******************************************************************
003370*                T A B L A   D E   B E C A R I O S                *
003380******************************************************************
003390 01  WKS-TABLA-PARTICIPANTES.
003400     05  WKS-PARTICIPANTE  OCCURS 1 TO 3000 TIMES
003410                            DEPENDING ON WKS-TOTAL-PARTICIPANTES
003420                            INDEXED BY WKS-IX-PART.
003430         COPY GRPPARTC.
003440******************************************************************
003450*                   T A B L A   D E   G U I A S                   *
003460******************************************************************
003470 01  WKS-TABLA-GUIAS.
003480     05  WKS-GUIA          OCCURS 1 TO 1000 TIMES
003490                            DEPENDING ON WKS-TOTAL-GUIAS
003500                            INDEXED BY WKS-IX-GUIA.
003510         COPY GRPGUIAC.
003520******************************************************************
003530*                T A B L A   D E   C L U S T E R S                *
003540******************************************************************
003550 01  WKS-TABLA-CLUSTERS.
003560     05  WKS-CLUSTER       OCCURS 1 TO 200 TIMES
003570                            DEPENDING ON WKS-TOTAL-CLUSTERS
003580                            INDEXED BY WKS-IX-CLUS.
003590         COPY GRPCLUSC.
003600******************************************************************
003601*                   T A B L A   D E   T E M A S                   *
003602*    FECHA : 02/08/2026  VACM  EL LIMITE DE LA TABLA SE BAJO DE  *
003603*                 : 300 A 30: TEMA-IN ES UN SOLO RENGLON (VER FD *
003604*                 : TEMA-IN-LINEA, 2996 BYTES) Y 350-CARGAR-     *
003605*                 : TEMAS LO DESCOMPONE CON UNSTRING, QUE EXIGE  *
003606*                 : UN DESTINO EXPLICITO POR CAMPO; NI EL        *
003607*                 : RENGLON DE ENTRADA NI LA PRACTICA (NO HAY    *
003608*                 : 300 TEMAS DE BIENVENIDA DISTINTOS EN UNA     *
003609*                 : CORRIDA) JUSTIFICAN MAS DE LOS 30 DESTINOS   *
003610*                 : QUE YA TRAE EL UNSTRING (TICKET BPM 242901). *
003620******************************************************************
003630 01  WKS-TABLA-TEMAS.
003640     05  WKS-TEMA          OCCURS 1 TO 30 TIMES
003650                            DEPENDING ON WKS-TOTAL-TEMAS
003660                            INDEXED BY WKS-IX-TEMA.
003670         10  WKS-TEMA-TEXTO          PIC X(060).
003680******************************************************************
003690*                   T A B L A   D E   G R U P O S                 *
003700******************************************************************
003710 01  WKS-TABLA-GRUPOS.
003720     05  WKS-GRUPO         OCCURS 1 TO 300 TIMES
003730                            DEPENDING ON WKS-TOTAL-GRUPOS
003740                            INDEXED BY WKS-IX-GRUPO.
003750         COPY GRPGRUPC.
003760******************************************************************
003770*          R E N G L O N E S   D E   S A L I D A   C S V          *
003780******************************************************************
003790 01  WKS-PART-OUT-ENCABEZADO.
003791*        LOS TRES FILLER SE RELLENAN CADA UNO POR SU CUENTA, ASI
003792*        QUE EL PIC DE CADA UNO TIENE QUE COINCIDIR EXACTO CON SU
003793*        LITERAL (SI NO, QUEDAN ESPACIOS INYECTADOS A MITAD DEL
003794*        ENCABEZADO Y NO AL FINAL; TICKET BPM 242903).
003800     05  FILLER PIC X(053) VALUE
003810         "Group number,First name,Last name,Email,Phone number,".
003820     05  FILLER PIC X(056) VALUE
003830         "Gender,Nationality,Date of birth,University,Study durati".
003840     05  FILLER PIC X(079) VALUE
003850         "on,Diet,Diet (additional),Alcohol-free,Requests Introduc
003860-        "tion Guide,Group leader".
003870 01  WKS-PART-OUT-DETALLE.
003880     05  WPD-GRUPO               PIC ZZZ9.
003890     05  FILLER                  PIC X(001) VALUE ",".
003900     05  WPD-NOMBRE              PIC X(040).
003910     05  FILLER                  PIC X(001) VALUE ",".
003920     05  WPD-APELLIDO            PIC X(040).
003930     05  FILLER                  PIC X(001) VALUE ",".
003940     05  WPD-EMAIL               PIC X(100).
003950     05  FILLER                  PIC X(001) VALUE ",".
003960     05  WPD-TELEFONO            PIC X(020).
003970     05  FILLER                  PIC X(001) VALUE ",".
003980     05  WPD-GENERO              PIC X(006).
003990     05  FILLER                  PIC X(001) VALUE ",".
004000     05  WPD-NACIONALIDAD        PIC X(040).
004010     05  FILLER                  PIC X(001) VALUE ",".
004020     05  WPD-FEC-NACIMIENTO      PIC X(010).
004030     05  FILLER                  PIC X(001) VALUE ",".
004040     05  WPD-UNIVERSIDAD         PIC X(005).
004050     05  FILLER                  PIC X(001) VALUE ",".
004060     05  WPD-DURACION            PIC X(013).
004070     05  FILLER                  PIC X(001) VALUE ",".
004080     05  WPD-DIETA               PIC X(011).
004090     05  FILLER                  PIC X(001) VALUE ",".
004100     05  WPD-ALERGIAS            PIC X(100).
004110     05  FILLER                  PIC X(001) VALUE ",".
004120     05  WPD-ALCOHOL-LIBRE       PIC X(001).
004130     05  FILLER                  PIC X(001) VALUE ",".
004140     05  WPD-SOLICITA-GUIA       PIC X(001).
004150     05  FILLER                  PIC X(001) VALUE ",".
004160     05  WPD-LIDER-GRUPO         PIC X(001).
004170 01  WKS-GUIA-OUT-ENCABEZADO.
004180     05  FILLER PIC X(096) VALUE
004190         "Group number,First name,Last name,Email,Phone number,Un
004200-        "iversity,Diet,Allergies,Alcohol-free".
004210 01  WKS-GUIA-OUT-DETALLE.
004220     05  WGD-GRUPO               PIC ZZZ9.
004230     05  FILLER                  PIC X(001) VALUE ",".
004240     05  WGD-NOMBRE              PIC X(040).
004250     05  FILLER                  PIC X(001) VALUE ",".
004260     05  WGD-APELLIDO            PIC X(040).
004270     05  FILLER                  PIC X(001) VALUE ",".
004280     05  WGD-EMAIL               PIC X(100).
004290     05  FILLER                  PIC X(001) VALUE ",".
004300     05  WGD-TELEFONO            PIC X(020).
004310     05  FILLER                  PIC X(001) VALUE ",".
004320     05  WGD-UNIVERSIDAD         PIC X(005).
004330     05  FILLER                  PIC X(001) VALUE ",".
004340     05  WGD-DIETA               PIC X(011).
004350     05  FILLER                  PIC X(001) VALUE ",".
004360     05  WGD-ALERGIAS            PIC X(100).
004370     05  FILLER                  PIC X(001) VALUE ",".
004380     05  WGD-ALCOHOL-LIBRE       PIC X(001).
004390 01  WKS-GRUPO-OUT-ENCABEZADO.
004400     05  FILLER PIC X(062) VALUE
004410         "Group number,University,Study duration,Alcohol-free".
004420 01  WKS-GRUPO-OUT-DETALLE.
004430     05  WGO-GRUPO               PIC ZZZ9.
004440     05  FILLER                  PIC X(001) VALUE ",".
004450     05  WGO-UNIVERSIDAD         PIC X(005).
004460     05  FILLER                  PIC X(001) VALUE ",".
004470     05  WGO-DURACION            PIC X(013).
004480     05  FILLER                  PIC X(001) VALUE ",".
004490     05  WGO-TIPO-ALCOHOL        PIC X(005).
004500 PROCEDURE DIVISION.
004510******************************************************************
004520*               S E C C I O N    P R I N C I P A L               *
004530******************************************************************
004540 000-MAIN SECTION.
004550     PERFORM 100-INICIALIZACION
004560     PERFORM 200-CARGA-PARTICIPANTES UNTIL HAY-FIN-PART-IN
004570     IF NOT NO-HAY-ARCHIVO-GUIAS
004580        PERFORM 300-CARGA-GUIAS UNTIL HAY-FIN-GUIA-IN
004590        PERFORM 400-ARMAR-CLUSTERS-GUIAS
004600     END-IF
004610     IF NOT NO-HAY-ARCHIVO-TEMAS
004620        PERFORM 350-CARGAR-TEMAS
004630     END-IF
004640     PERFORM 450-VALIDAR-CANTIDADES
004650     PERFORM 500-FORMAR-GRUPOS
004660     PERFORM 800-ESCRIBIR-REPORTES
004670     PERFORM 900-ESTADISTICAS
004680     PERFORM 950-CERRAR-ARCHIVOS
004690     STOP RUN.
004700 000-MAIN-E. EXIT.
004710******************************************************************
004720*        100 - APERTURA DE ARCHIVOS Y LECTURA DE PARAMETROS      *
004730******************************************************************
004740 100-INICIALIZACION SECTION.
004750     ACCEPT WKS-PARM-ENTRADA FROM SYSIN
004760     IF WKS-PARM-TAM-GRUPO NOT NUMERIC OR WKS-PARM-TAM-GRUPO = ZERO
004770        MOVE 16 TO WKS-TAM-GRUPO
004780     ELSE
004790        MOVE WKS-PARM-TAM-GRUPO TO WKS-TAM-GRUPO
004800     END-IF
004810     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
004820     OPEN INPUT PART-IN
004830     IF FS-PART-IN NOT = 0
004840        DISPLAY "================================================"
004850                UPON CONSOLE
004860        DISPLAY "  NO SE PUDO ABRIR PART-IN, FILE STATUS: "
004870                FS-PART-IN UPON CONSOLE
004880        DISPLAY "================================================"
004890                UPON CONSOLE
004900        MOVE 91 TO RETURN-CODE
004910        STOP RUN
004920     END-IF
004930*    EL ARCHIVO DE BECARIOS TRAE UN RENGLON DE ENCABEZADO QUE SE
004940*    DESCARTA (BPM-241905).
004950     READ PART-IN
004960          AT END SET HAY-FIN-PART-IN TO TRUE
004970     END-READ
004980     READ PART-IN
004990          AT END SET HAY-FIN-PART-IN TO TRUE
005000     END-READ
005010     OPEN INPUT GUIA-IN
005020     IF FS-GUIA-IN = 35
005030        SET NO-HAY-ARCHIVO-GUIAS TO TRUE
005040     ELSE
005050        IF FS-GUIA-IN NOT = 0
005060           DISPLAY "============================================="
005070                   UPON CONSOLE
005080           DISPLAY "  NO SE PUDO ABRIR GUIA-IN, FILE STATUS: "
005090                   FS-GUIA-IN UPON CONSOLE
005100           DISPLAY "============================================="
005110                   UPON CONSOLE
005120           MOVE 91 TO RETURN-CODE
005130           STOP RUN
005140        ELSE
005150           READ GUIA-IN
005160                AT END SET HAY-FIN-GUIA-IN TO TRUE
005170           END-READ
005180           READ GUIA-IN
005190                AT END SET HAY-FIN-GUIA-IN TO TRUE
005200           END-READ
005210        END-IF
005220     END-IF
005230     OPEN INPUT TEMA-IN
005240     IF FS-TEMA-IN = 35
005250        SET NO-HAY-ARCHIVO-TEMAS TO TRUE
005260     ELSE
005270        IF FS-TEMA-IN NOT = 0
005280           DISPLAY "============================================="
005290                   UPON CONSOLE
005300           DISPLAY "  NO SE PUDO ABRIR TEMA-IN, FILE STATUS: "
005310                   FS-TEMA-IN UPON CONSOLE
005320           DISPLAY "============================================="
005330                   UPON CONSOLE
005340           MOVE 91 TO RETURN-CODE
005350           STOP RUN
005360        END-IF
005370     END-IF
005380     OPEN OUTPUT PART-OUT GUIA-OUT GRUPO-OUT
005390     IF FS-PART-OUT NOT = 0 OR FS-GUIA-OUT NOT = 0
005400                              OR FS-GRUPO-OUT NOT = 0
005410        DISPLAY "================================================"
005420                UPON CONSOLE
005430        DISPLAY "  NO SE PUDO ABRIR UN ARCHIVO DE SALIDA"
005440                UPON CONSOLE
005450        DISPLAY "================================================"
005460                UPON CONSOLE
005470        MOVE 91 TO RETURN-CODE
005480        STOP RUN
005490     END-IF
005500     DISPLAY "****** GRPASIG1 - ARMADO DE GRUPOS DE BIENVENIDA ******"
005510             UPON CONSOLE
005520     DISPLAY "TAMANO DE GRUPO PARA ESTA CORRIDA: " WKS-TAM-GRUPO
005530             UPON CONSOLE.
005540 100-INICIALIZACION-E. EXIT.
005550******************************************************************
005560*    200 - CARGA Y NORMALIZACION DE LA LISTA DE BECARIOS         *
005570******************************************************************
005580 200-CARGA-PARTICIPANTES SECTION.
005590     PERFORM 210-LEER-PARTICIPANTE
005600     READ PART-IN
005610          AT END SET HAY-FIN-PART-IN TO TRUE
005620     END-READ.
005630 200-CARGA-PARTICIPANTES-E. EXIT.
005640
005650 210-LEER-PARTICIPANTE SECTION.
005660     ADD 1 TO WKS-TOTAL-PARTICIPANTES
005670     UNSTRING PART-IN-LINEA DELIMITED BY ","
005680         INTO WKS-PCSV-F01 WKS-PCSV-F02 WKS-PCSV-F03 WKS-PCSV-F04
005690              WKS-PCSV-F05 WKS-PCSV-F06 WKS-PCSV-F07 WKS-PCSV-F08
005700              WKS-PCSV-F09 WKS-PCSV-F10 WKS-PCSV-F11 WKS-PCSV-F12
005710              WKS-PCSV-F13 WKS-PCSV-F14 WKS-PCSV-F15 WKS-PCSV-F16
005720              WKS-PCSV-F17 WKS-PCSV-F18 WKS-PCSV-F19 WKS-PCSV-F20
005730              WKS-PCSV-F21 WKS-PCSV-F22 WKS-PCSV-F23 WKS-PCSV-F24
005740              WKS-PCSV-F25
005750     END-UNSTRING
005760     PERFORM 215-NORMALIZAR-PARTICIPANTE.
005770 210-LEER-PARTICIPANTE-E. EXIT.
005780
005790 215-NORMALIZAR-PARTICIPANTE SECTION.
005800     MOVE WKS-PCSV-F01 TO WKS-SC-TEXTO
005810     PERFORM 216-QUITAR-COMILLAS
005820     MOVE WKS-SC-TEXTO TO WKS-PART-EMAIL(WKS-TOTAL-PARTICIPANTES)
005830     MOVE WKS-PCSV-F02 TO WKS-SC-TEXTO
005840     PERFORM 216-QUITAR-COMILLAS
005850     MOVE WKS-SC-TEXTO TO WKS-PART-NOMBRE(WKS-TOTAL-PARTICIPANTES)
005860     MOVE WKS-PCSV-F03 TO WKS-SC-TEXTO
005870     PERFORM 216-QUITAR-COMILLAS
005880     MOVE WKS-SC-TEXTO TO WKS-PART-APELLIDO(WKS-TOTAL-PARTICIPANTES)
005890     IF WKS-PCSV-F04 = "male"
005900        MOVE "MALE  " TO WKS-PART-GENERO(WKS-TOTAL-PARTICIPANTES)
005910     ELSE
005920        IF WKS-PCSV-F04 = "female"
005930           MOVE "FEMALE" TO WKS-PART-GENERO(WKS-TOTAL-PARTICIPANTES)
005940        ELSE
005950           MOVE "OTHER " TO WKS-PART-GENERO(WKS-TOTAL-PARTICIPANTES)
005960        END-IF
005970     END-IF
005980     MOVE WKS-PCSV-F05 TO
005990          WKS-PART-FEC-NACIMIENTO(WKS-TOTAL-PARTICIPANTES)
006000*    LA NACIONALIDAD NO SE LE QUITAN COMILLAS, SE DEJA TAL CUAL
006010*    VIENE EN EL ARCHIVO DE ORIGEN (BPM-241905, REGLA CONFIRMADA
006020*    CON EL ANALISTA DE LA APLICACION ORIGINAL).
006030     MOVE WKS-PCSV-F06 TO
006040          WKS-PART-NACIONALIDAD(WKS-TOTAL-PARTICIPANTES)
006050     MOVE WKS-PCSV-F07 TO WKS-SC-TEXTO
006060     PERFORM 216-QUITAR-COMILLAS
006070     MOVE WKS-SC-TEXTO TO WKS-PART-TELEFONO(WKS-TOTAL-PARTICIPANTES)
006080     IF WKS-PCSV-F08 = "university_of_groningen"
006090        MOVE "UG   " TO WKS-PART-UNIVERSIDAD(WKS-TOTAL-PARTICIPANTES)
006100     ELSE
006110        IF WKS-PCSV-F08 = "hanze_university"
006120           MOVE "HANZE" TO
006130                WKS-PART-UNIVERSIDAD(WKS-TOTAL-PARTICIPANTES)
006140        ELSE
006150           MOVE "OTHER" TO
006160                WKS-PART-UNIVERSIDAD(WKS-TOTAL-PARTICIPANTES)
006170        END-IF
006180     END-IF
006190     EVALUATE WKS-PCSV-F10
006200        WHEN "phd"
006210           MOVE "PHD          " TO
006220                WKS-PART-DURACION(WKS-TOTAL-PARTICIPANTES)
006230        WHEN "full_master"
006240           MOVE "FULL_MASTER  " TO
006250                WKS-PART-DURACION(WKS-TOTAL-PARTICIPANTES)
006260        WHEN "exchange_ma"
006270           MOVE "EXCHANGE_MA  " TO
006280                WKS-PART-DURACION(WKS-TOTAL-PARTICIPANTES)
006290        WHEN "full_bachelor"
006300           MOVE "FULL_BACHELOR" TO
006310                WKS-PART-DURACION(WKS-TOTAL-PARTICIPANTES)
006320        WHEN "exchange_1"
006330           MOVE "EXCHANGE_1   " TO
006340                WKS-PART-DURACION(WKS-TOTAL-PARTICIPANTES)
006350        WHEN "exchange_2"
006360           MOVE "EXCHANGE_2   " TO
006370                WKS-PART-DURACION(WKS-TOTAL-PARTICIPANTES)
006380        WHEN OTHER
006390           MOVE "OTHER        " TO
006400                WKS-PART-DURACION(WKS-TOTAL-PARTICIPANTES)
006410     END-EVALUATE
006420*    OJO: EL VALOR "vegatarian" ESTA MAL ESCRITO EN EL ARCHIVO DE
006430*    ORIGEN Y ASI SE DEBE COMPARAR (NO ES ERROR DE DIGITACION DE
006440*    ESTE PROGRAMA, BPM-241905 LO CONFIRMA CON EL ARCHIVO FUENTE).
006450     EVALUATE WKS-PCSV-F11
006460        WHEN "pescetarian"
006470           MOVE "PESCATARIAN" TO
006480                WKS-PART-DIETA(WKS-TOTAL-PARTICIPANTES)
006490        WHEN "vegatarian"
006500           MOVE "VEGETARIAN " TO
006510                WKS-PART-DIETA(WKS-TOTAL-PARTICIPANTES)
006520        WHEN "vegan"
006530           MOVE "VEGAN      " TO
006540                WKS-PART-DIETA(WKS-TOTAL-PARTICIPANTES)
006550        WHEN OTHER
006560           MOVE "NONE       " TO
006570                WKS-PART-DIETA(WKS-TOTAL-PARTICIPANTES)
006580     END-EVALUATE
006590     MOVE WKS-PCSV-F12 TO WKS-SC-TEXTO
006600     PERFORM 216-QUITAR-COMILLAS
006610     PERFORM 229-NORMALIZAR-ALERGIA
006620     MOVE WKS-SC-TEXTO TO WKS-PART-ALERGIAS(WKS-TOTAL-PARTICIPANTES)
006630     IF WKS-PCSV-F22(1:1) = "Y"
006640        MOVE "Y" TO
006650             WKS-PART-ALCOHOL-LIBRE(WKS-TOTAL-PARTICIPANTES)
006660     ELSE
006670        MOVE "N" TO
006680             WKS-PART-ALCOHOL-LIBRE(WKS-TOTAL-PARTICIPANTES)
006690     END-IF
006700     IF WKS-PCSV-F24(1:1) = "Y"
006710        MOVE "Y" TO
006720             WKS-PART-SOLICITA-GUIA(WKS-TOTAL-PARTICIPANTES)
006730     ELSE
006740        MOVE "N" TO
006750             WKS-PART-SOLICITA-GUIA(WKS-TOTAL-PARTICIPANTES)
006760     END-IF
006770     IF WKS-PCSV-F25(1:1) = "Y"
006780        MOVE "Y" TO
006790             WKS-PART-PUEDE-GUIAR(WKS-TOTAL-PARTICIPANTES)
006800     ELSE
006810        MOVE "N" TO
006820             WKS-PART-PUEDE-GUIAR(WKS-TOTAL-PARTICIPANTES)
006830     END-IF
006840     MOVE ZERO TO
006850          WKS-PART-GRUPO-ASIGNADO(WKS-TOTAL-PARTICIPANTES).
006860 215-NORMALIZAR-PARTICIPANTE-E. EXIT.
006870******************************************************************
006880*   216 - QUITA COMILLA INICIAL Y FINAL DE WKS-SC-TEXTO (COMO    *
006890*   MAXIMO UNA DE CADA LADO). LA LONGITUD REAL DEL TEXTO SE      *
006900*   CALCULA RECORRIENDO DE DERECHA A IZQUIERDA HASTA EL PRIMER   *
006910*   CARACTER QUE NO SEA ESPACIO (IDIOMA TOMADO DE LAS RUTINAS DE *
006920*   CALCULO DE LONGITUD QUE USA LA CASA EN OTROS PROGRAMAS).     *
006930******************************************************************
006940 216-QUITAR-COMILLAS SECTION.
006950     PERFORM 217-BUSCAR-FIN-TEXTO
006960        VARYING WKS-SC-LONGITUD FROM LENGTH OF WKS-SC-TEXTO BY -1
006970        UNTIL WKS-SC-LONGITUD = 0
006980           OR WKS-SC-TEXTO(WKS-SC-LONGITUD:1) NOT = SPACE
006990     IF WKS-SC-LONGITUD > 0
007000        IF WKS-SC-TEXTO(WKS-SC-LONGITUD:1) = QUOTE
007010           MOVE SPACE TO WKS-SC-TEXTO(WKS-SC-LONGITUD:1)
007020           SUBTRACT 1 FROM WKS-SC-LONGITUD
007030        END-IF
007040     END-IF
007050     IF WKS-SC-LONGITUD > 0
007060        IF WKS-SC-TEXTO(1:1) = QUOTE
007070           MOVE WKS-SC-TEXTO(2:99) TO WKS-SC-TEXTO
007080        END-IF
007090     END-IF.
007100 216-QUITAR-COMILLAS-E. EXIT.
007110*        EL BARRIDO NO NECESITA CUERPO PROPIO; LA CONDICION DEL
007120*        UNTIL YA HACE TODO EL TRABAJO DE UBICAR EL ULTIMO
007130*        CARACTER QUE NO SEA ESPACIO.
007140 217-BUSCAR-FIN-TEXTO SECTION.
007150     CONTINUE.
007160 217-BUSCAR-FIN-TEXTO-E. EXIT.
007170******************************************************************
007180*   229 - NORMALIZA EL CAMPO DE ALERGIAS: SI EL TEXTO (YA SIN    *
007190*   COMILLAS) ES UN SINONIMO DE "SIN RESTRICCIONES" SE DEJA EN   *
007200*   BLANCO; SI NO, SE CONSERVA TAL CUAL (RESPETANDO MAYUSCULAS Y *
007210*   MINUSCULAS ORIGINALES).                                      *
007220******************************************************************
007230 229-NORMALIZAR-ALERGIA SECTION.
007240     MOVE WKS-SC-TEXTO TO WKS-ALERGIA-MAYUS
007250     INSPECT WKS-ALERGIA-MAYUS CONVERTING
007260             "abcdefghijklmnopqrstuvwxyz" TO
007270             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007280     EVALUATE WKS-ALERGIA-MAYUS
007290        WHEN "NO"
007300        WHEN "NONE"
007310        WHEN "NO RESTRICTIONS"
007320        WHEN "NOTHING"
007330        WHEN "NOPE"
007340        WHEN "N/A"
007350        WHEN "NA"
007360        WHEN "NON"
007370        WHEN "NIL"
007380        WHEN "-"
007390           MOVE SPACES TO WKS-SC-TEXTO
007400        WHEN OTHER
007410           CONTINUE
007420     END-EVALUATE.
007430 229-NORMALIZAR-ALERGIA-E. EXIT.
007440******************************************************************
007450*        300 - CARGA Y NORMALIZACION DE LA LISTA DE GUIAS        *
007460******************************************************************
007470 300-CARGA-GUIAS SECTION.
007480     PERFORM 310-LEER-GUIA
007490     READ GUIA-IN
007500          AT END SET HAY-FIN-GUIA-IN TO TRUE
007510     END-READ.
007520 300-CARGA-GUIAS-E. EXIT.
007530
007540 310-LEER-GUIA SECTION.
007550     ADD 1 TO WKS-TOTAL-GUIAS
007560     UNSTRING GUIA-IN-LINEA DELIMITED BY ","
007570         INTO WKS-GCSV-F01 WKS-GCSV-F02 WKS-GCSV-F03 WKS-GCSV-F04
007580              WKS-GCSV-F05 WKS-GCSV-F06 WKS-GCSV-F07 WKS-GCSV-F08
007590              WKS-GCSV-F09 WKS-GCSV-F10 WKS-GCSV-F11 WKS-GCSV-F12
007600              WKS-GCSV-F13 WKS-GCSV-F14 WKS-GCSV-F15 WKS-GCSV-F16
007610     END-UNSTRING
007620     PERFORM 315-NORMALIZAR-GUIA.
007630 310-LEER-GUIA-E. EXIT.
007640
007650 315-NORMALIZAR-GUIA SECTION.
007660     MOVE WKS-GCSV-F01 TO WKS-GUIA-CLUSTER(WKS-TOTAL-GUIAS)
007670     MOVE WKS-GCSV-F03 TO WKS-SC-TEXTO
007680     PERFORM 216-QUITAR-COMILLAS
007690     MOVE WKS-SC-TEXTO TO WKS-GUIA-NOMBRE(WKS-TOTAL-GUIAS)
007700     MOVE WKS-GCSV-F04 TO WKS-SC-TEXTO
007710     PERFORM 216-QUITAR-COMILLAS
007720     MOVE WKS-SC-TEXTO TO WKS-GUIA-APELLIDO(WKS-TOTAL-GUIAS)
007730     MOVE WKS-GCSV-F05 TO WKS-SC-TEXTO
007740     PERFORM 216-QUITAR-COMILLAS
007750     MOVE WKS-SC-TEXTO TO WKS-GUIA-TELEFONO(WKS-TOTAL-GUIAS)
007760     MOVE WKS-GCSV-F06 TO WKS-SC-TEXTO
007770     PERFORM 216-QUITAR-COMILLAS
007780     MOVE WKS-SC-TEXTO TO WKS-GUIA-EMAIL(WKS-TOTAL-GUIAS)
007790     IF WKS-GCSV-F08 = "University of Groningen"
007800        MOVE "UG   " TO WKS-GUIA-UNIVERSIDAD(WKS-TOTAL-GUIAS)
007810     ELSE
007820        IF WKS-GCSV-F08 =
007830           "Hanze University of Applied Sciences"
007840           MOVE "HANZE" TO WKS-GUIA-UNIVERSIDAD(WKS-TOTAL-GUIAS)
007850        ELSE
007860           MOVE "OTHER" TO WKS-GUIA-UNIVERSIDAD(WKS-TOTAL-GUIAS)
007870        END-IF
007880     END-IF
007890     IF WKS-GCSV-F13(1:1) = "Y"
007900        MOVE "Y" TO WKS-GUIA-ALCOHOL-LIBRE(WKS-TOTAL-GUIAS)
007910     ELSE
007920        MOVE "N" TO WKS-GUIA-ALCOHOL-LIBRE(WKS-TOTAL-GUIAS)
007930     END-IF
007940     EVALUATE WKS-GCSV-F15
007950        WHEN "Yes, pescetarian"
007960           MOVE "PESCATARIAN" TO WKS-GUIA-DIETA(WKS-TOTAL-GUIAS)
007970        WHEN "Yes, vegetarian"
007980           MOVE "VEGETARIAN " TO WKS-GUIA-DIETA(WKS-TOTAL-GUIAS)
007990        WHEN "Yes, vegan"
008000           MOVE "VEGAN      " TO WKS-GUIA-DIETA(WKS-TOTAL-GUIAS)
008010        WHEN OTHER
008020           MOVE "NONE       " TO WKS-GUIA-DIETA(WKS-TOTAL-GUIAS)
008030     END-EVALUATE
008040     MOVE WKS-GCSV-F16 TO WKS-SC-TEXTO
008050     PERFORM 216-QUITAR-COMILLAS
008060     PERFORM 229-NORMALIZAR-ALERGIA
008070     MOVE WKS-SC-TEXTO TO WKS-GUIA-ALERGIAS(WKS-TOTAL-GUIAS)
008080     MOVE ZERO TO WKS-GUIA-GRUPO-ASIGNADO(WKS-TOTAL-GUIAS).
008090 315-NORMALIZAR-GUIA-E. EXIT.
008100******************************************************************
008110*           350 - CARGA DE LA LISTA DE TEMAS DE GRUPO            *
008120******************************************************************
008130 350-CARGAR-TEMAS SECTION.
008140     UNSTRING TEMA-IN-LINEA DELIMITED BY ","
008150         INTO WKS-TEMA-TEXTO(1)  WKS-TEMA-TEXTO(2)  WKS-TEMA-TEXTO(3)
008160              WKS-TEMA-TEXTO(4)  WKS-TEMA-TEXTO(5)  WKS-TEMA-TEXTO(6)
008170              WKS-TEMA-TEXTO(7)  WKS-TEMA-TEXTO(8)  WKS-TEMA-TEXTO(9)
008180              WKS-TEMA-TEXTO(10) WKS-TEMA-TEXTO(11) WKS-TEMA-TEXTO(12)
008190              WKS-TEMA-TEXTO(13) WKS-TEMA-TEXTO(14) WKS-TEMA-TEXTO(15)
008200              WKS-TEMA-TEXTO(16) WKS-TEMA-TEXTO(17) WKS-TEMA-TEXTO(18)
008210              WKS-TEMA-TEXTO(19) WKS-TEMA-TEXTO(20) WKS-TEMA-TEXTO(21)
008220              WKS-TEMA-TEXTO(22) WKS-TEMA-TEXTO(23) WKS-TEMA-TEXTO(24)
008230              WKS-TEMA-TEXTO(25) WKS-TEMA-TEXTO(26) WKS-TEMA-TEXTO(27)
008240              WKS-TEMA-TEXTO(28) WKS-TEMA-TEXTO(29) WKS-TEMA-TEXTO(30)
008250         TALLYING IN WKS-TOTAL-TEMAS
008260     END-UNSTRING.
008270 350-CARGAR-TEMAS-E. EXIT.
008280******************************************************************
008290*   400 - ARMA LOS CLUSTERS DE GUIAS A PARTIR DEL NUMERO DE      *
008300*   CLUSTER QUE TRAE CADA GUIA EN EL ARCHIVO DE ENTRADA (UN      *
008310*   CLUSTER POR CADA VALOR DISTINTO, EN ORDEN DE PRIMERA         *
008320*   APARICION).                                                  *
008330******************************************************************
008340 400-ARMAR-CLUSTERS-GUIAS SECTION.
008350     PERFORM 410-UBICAR-O-CREAR-CLUSTER
008360        VARYING WKS-IX-GUIA FROM 1 BY 1
008370        UNTIL WKS-IX-GUIA > WKS-TOTAL-GUIAS.
008380 400-ARMAR-CLUSTERS-GUIAS-E. EXIT.
008390
008400 410-UBICAR-O-CREAR-CLUSTER SECTION.
008410     MOVE ZERO TO WKS-CLUS-ELEGIDO-IDX
008420     PERFORM 411-COMPARAR-NUMERO-CLUSTER
008430        VARYING WKS-IX-CLUS FROM 1 BY 1
008440        UNTIL WKS-IX-CLUS > WKS-TOTAL-CLUSTERS
008450     IF WKS-CLUS-ELEGIDO-IDX = 0
008460        ADD 1 TO WKS-TOTAL-CLUSTERS
008470        SET WKS-CLUS-ELEGIDO-IDX TO WKS-TOTAL-CLUSTERS
008480        MOVE WKS-GUIA-CLUSTER(WKS-IX-GUIA)
008490             TO WKS-CLUS-NUMERO(WKS-CLUS-ELEGIDO-IDX)
008500        MOVE 1 TO WKS-CLUS-CANT-GUIAS(WKS-CLUS-ELEGIDO-IDX)
008510        MOVE ZERO TO WKS-CLUS-GRUPO-ASIGNADO(WKS-CLUS-ELEGIDO-IDX)
008520        IF GUIA-ES-ALCOHOL-LIBRE(WKS-IX-GUIA)
008530           MOVE "Yes  " TO
008540                WKS-CLUS-TIPO-ALCOHOL(WKS-CLUS-ELEGIDO-IDX)
008550        ELSE
008560           MOVE "No   " TO
008570                WKS-CLUS-TIPO-ALCOHOL(WKS-CLUS-ELEGIDO-IDX)
008580        END-IF
008590     ELSE
008600        ADD 1 TO WKS-CLUS-CANT-GUIAS(WKS-CLUS-ELEGIDO-IDX)
008610        IF GUIA-ES-ALCOHOL-LIBRE(WKS-IX-GUIA)
008620           IF WKS-CLUS-TIPO-ALCOHOL(WKS-CLUS-ELEGIDO-IDX)
008630              NOT = "Yes  "
008640              MOVE "Mixed" TO
008650                   WKS-CLUS-TIPO-ALCOHOL(WKS-CLUS-ELEGIDO-IDX)
008660           END-IF
008670        ELSE
008680           IF WKS-CLUS-TIPO-ALCOHOL(WKS-CLUS-ELEGIDO-IDX)
008690              NOT = "No   "
008700              MOVE "Mixed" TO
008710                   WKS-CLUS-TIPO-ALCOHOL(WKS-CLUS-ELEGIDO-IDX)
008720           END-IF
008730        END-IF
008740     END-IF.
008750 410-UBICAR-O-CREAR-CLUSTER-E. EXIT.
008760
008770 411-COMPARAR-NUMERO-CLUSTER SECTION.
008780     IF WKS-CLUS-NUMERO(WKS-IX-CLUS) = WKS-GUIA-CLUSTER(WKS-IX-GUIA)
008790        SET WKS-CLUS-ELEGIDO-IDX TO WKS-IX-CLUS
008800     END-IF.
008810 411-COMPARAR-NUMERO-CLUSTER-E. EXIT.
008820******************************************************************
008830*   450 - VALIDACION DE CANTIDADES (SOLO INFORMATIVA, NO DETIENE *
008840*   LA CORRIDA - GroupingModel.checkGuideClustersQuantity Y      *
008850*   checkThemesQuantity DE LA APLICACION ORIGINAL).              *
008860******************************************************************
008870 450-VALIDAR-CANTIDADES SECTION.
008880     COMPUTE WKS-GRUPOS-REQUERIDOS =
008890        (WKS-TOTAL-PARTICIPANTES + WKS-TAM-GRUPO - 1) / WKS-TAM-GRUPO
008900     IF WKS-GRUPOS-REQUERIDOS > WKS-TOTAL-CLUSTERS
008910        COMPUTE WKS-DIFERENCIA-CLUSTERS =
008920           WKS-GRUPOS-REQUERIDOS - WKS-TOTAL-CLUSTERS
008930        DISPLAY "AVISO: FALTAN " WKS-DIFERENCIA-CLUSTERS
008940                " CLUSTERS DE GUIAS PARA LOS "
008950                WKS-GRUPOS-REQUERIDOS " GRUPOS REQUERIDOS"
008960                UPON CONSOLE
008970     ELSE
008980        IF WKS-TOTAL-CLUSTERS > WKS-GRUPOS-REQUERIDOS
008990           COMPUTE WKS-DIFERENCIA-CLUSTERS =
009000              WKS-TOTAL-CLUSTERS - WKS-GRUPOS-REQUERIDOS
009010           DISPLAY "AVISO: SOBRAN " WKS-DIFERENCIA-CLUSTERS
009020                   " CLUSTERS DE GUIAS PARA LOS "
009030                   WKS-GRUPOS-REQUERIDOS " GRUPOS REQUERIDOS"
009040                   UPON CONSOLE
009050        END-IF
009060     END-IF
009070     IF WKS-GRUPOS-REQUERIDOS > WKS-TOTAL-TEMAS
009080        COMPUTE WKS-DIFERENCIA-TEMAS =
009090           WKS-GRUPOS-REQUERIDOS - WKS-TOTAL-TEMAS
009100        DISPLAY "AVISO: FALTAN " WKS-DIFERENCIA-TEMAS
009110                " TEMAS PARA LOS " WKS-GRUPOS-REQUERIDOS
009120                " GRUPOS REQUERIDOS" UPON CONSOLE
009130     END-IF.
009140 450-VALIDAR-CANTIDADES-E. EXIT.
009150******************************************************************
009160*   500 - FORMACION DE GRUPOS (GroupingAlgorithm.formGroups).    *
009170******************************************************************
009180 500-FORMAR-GRUPOS SECTION.
009190     PERFORM 510-CALCULAR-LEFTOVER-INICIAL
009200     MOVE ZERO TO WKS-TOTAL-GRUPOS
009210     MOVE ZERO TO WKS-ASIGNADOS
009220     PERFORM 515-CREAR-UN-GRUPO
009230        UNTIL WKS-ASIGNADOS >= WKS-TOTAL-PARTICIPANTES.
009240 500-FORMAR-GRUPOS-E. EXIT.
009250******************************************************************
009260*   510 - LEFTOVER_INICIAL = TAM_GRUPO - (TOTAL MOD TAM_GRUPO).  *
009270*   OJO: CUANDO EL MODULO ES CERO, LEFTOVER_INICIAL QUEDA EN     *
009280*   TAM_GRUPO (NO EN CERO); ESTO HACE QUE LOS PRIMEROS GRUPOS    *
009290*   PIERDAN UN CUPO AUNQUE LA DIVISION HAYA SIDO EXACTA. ES UN   *
009300*   COMPORTAMIENTO DE LA FUENTE ORIGINAL, NO SE CORRIGE (VER     *
009310*   BITACORA 14/03/1994 - SE INTENTO CORREGIR Y SE REVIRTIO).    *
009320******************************************************************
009330 510-CALCULAR-LEFTOVER-INICIAL SECTION.
009340     COMPUTE WKS-RESTO-DIVISION =
009350        WKS-TOTAL-PARTICIPANTES -
009360        ((WKS-TOTAL-PARTICIPANTES / WKS-TAM-GRUPO) * WKS-TAM-GRUPO)
009370     COMPUTE WKS-LEFTOVER = WKS-TAM-GRUPO - WKS-RESTO-DIVISION.
009380 510-CALCULAR-LEFTOVER-INICIAL-E. EXIT.
009390
009400 515-CREAR-UN-GRUPO SECTION.
009410     ADD 1 TO WKS-TOTAL-GRUPOS
009420     MOVE WKS-TOTAL-GRUPOS TO WKS-GRUPO-NUMERO(WKS-TOTAL-GRUPOS)
009430     MOVE WKS-TAM-GRUPO TO WKS-TAM-EFECTIVO
009440     IF WKS-LEFTOVER > 0
009450        SUBTRACT 1 FROM WKS-TAM-EFECTIVO
009460        SUBTRACT 1 FROM WKS-LEFTOVER
009470     END-IF
009480     PERFORM 520-LLENAR-GRUPO
009490     MOVE WKS-CANT-MIEMBROS-ACTUAL TO
009500          WKS-GRUPO-CANT-PARTICIPANTES(WKS-TOTAL-GRUPOS)
009510     IF WKS-TOTAL-CLUSTERS > 0
009520        PERFORM 540-ASIGNAR-CLUSTER-A-GRUPO
009530     ELSE
009540        MOVE ZERO TO WKS-GRUPO-CLUSTER-GUIA(WKS-TOTAL-GRUPOS)
009550     END-IF
009560     IF WKS-TOTAL-TEMAS >= WKS-TOTAL-GRUPOS
009570        MOVE WKS-TEMA-TEXTO(WKS-TOTAL-GRUPOS)
009580             TO WKS-GRUPO-TEMA(WKS-TOTAL-GRUPOS)
009590     ELSE
009600        MOVE SPACES TO WKS-GRUPO-TEMA(WKS-TOTAL-GRUPOS)
009610     END-IF
009620     PERFORM 700-CALCULAR-ROLLUP-GRUPO
009630     ADD WKS-CANT-MIEMBROS-ACTUAL TO WKS-ASIGNADOS.
009640 515-CREAR-UN-GRUPO-E. EXIT.
009650******************************************************************
009660*   520 - LLENA UN GRUPO, UN BECARIO A LA VEZ, SIEMPRE CON EL    *
009670*   CANDIDATO NO ASIGNADO DE MAYOR PUNTAJE (assignParticipants-  *
009680*   ToGroup DE LA APLICACION ORIGINAL).                          *
009690******************************************************************
009700 520-LLENAR-GRUPO SECTION.
009710     MOVE ZERO TO WKS-CANT-MIEMBROS-ACTUAL
009720     PERFORM 521-BUSCAR-MEJOR-CANDIDATO
009730        UNTIL WKS-CANT-MIEMBROS-ACTUAL >= WKS-TAM-EFECTIVO
009740           OR (WKS-ASIGNADOS + WKS-CANT-MIEMBROS-ACTUAL) >=
009750               WKS-TOTAL-PARTICIPANTES.
009760 520-LLENAR-GRUPO-E. EXIT.
009770
009780 521-BUSCAR-MEJOR-CANDIDATO SECTION.
009790     MOVE ZERO TO WKS-MEJOR-IDX
009800     MOVE ZERO TO WKS-MEJOR-PUNTAJE
009810     PERFORM 522-EVALUAR-UN-CANDIDATO
009820        VARYING WKS-IX-PART FROM 1 BY 1
009830        UNTIL WKS-IX-PART > WKS-TOTAL-PARTICIPANTES
009840     IF WKS-MEJOR-IDX > 0
009850        ADD 1 TO WKS-CANT-MIEMBROS-ACTUAL
009860        SET WKS-IX-MIEMBRO TO WKS-CANT-MIEMBROS-ACTUAL
009870        MOVE WKS-MEJOR-IDX TO
009880             WKS-MIEMBRO-PART-IDX(WKS-CANT-MIEMBROS-ACTUAL)
009890        MOVE WKS-TOTAL-GRUPOS TO
009900             WKS-PART-GRUPO-ASIGNADO(WKS-MEJOR-IDX)
009910     END-IF.
009920 521-BUSCAR-MEJOR-CANDIDATO-E. EXIT.
009930
009940 522-EVALUAR-UN-CANDIDATO SECTION.
009950     IF WKS-PART-GRUPO-ASIGNADO(WKS-IX-PART) = 0
009960        PERFORM 525-CALCULAR-COMPATIBILIDAD
009970        IF WKS-MEJOR-IDX = 0
009980           OR WKS-PUNTAJE-ACTUAL > WKS-MEJOR-PUNTAJE
009990           SET WKS-MEJOR-IDX TO WKS-IX-PART
010000           MOVE WKS-PUNTAJE-ACTUAL TO WKS-MEJOR-PUNTAJE
010010        END-IF
010020     END-IF.
010030 522-EVALUAR-UN-CANDIDATO-E. EXIT.
010040******************************************************************
010050*   525 - PUNTAJE DE COMPATIBILIDAD DEL CANDIDATO WKS-IX-PART    *
010060*   CONTRA TODOS LOS MIEMBROS YA COLOCADOS EN EL GRUPO ACTUAL    *
010070*   (calculateCompatibility/calculateSimilarity/                 *
010080*   calculateDissimilarity DE LA APLICACION ORIGINAL).           *
010090******************************************************************
010100 525-CALCULAR-COMPATIBILIDAD SECTION.
010110     MOVE WKS-JITTER-FIJO TO WKS-PUNTAJE-ACTUAL
010120     PERFORM 526-SUMAR-PAR-SIMILITUD
010130        VARYING WKS-IX-MIEMBRO FROM 1 BY 1
010140        UNTIL WKS-IX-MIEMBRO > WKS-CANT-MIEMBROS-ACTUAL.
010150 525-CALCULAR-COMPATIBILIDAD-E. EXIT.
010160
010170 526-SUMAR-PAR-SIMILITUD SECTION.
010180     MOVE WKS-MIEMBRO-PART-IDX(WKS-IX-MIEMBRO) TO WKS-M-IDX
010190*    UNIVERSIDAD
010200     IF WKS-PART-UNIVERSIDAD(WKS-M-IDX) =
010210        WKS-PART-UNIVERSIDAD(WKS-IX-PART)
010220        MOVE 300 TO WKS-CALC-UNIV
010230     ELSE
010240        IF WKS-PART-UNIVERSIDAD(WKS-M-IDX) = "OTHER"
010250           OR WKS-PART-UNIVERSIDAD(WKS-IX-PART) = "OTHER"
010260           MOVE 2 TO WKS-CALC-UNIV
010270        ELSE
010280           MOVE 0 TO WKS-CALC-UNIV
010290        END-IF
010300     END-IF
010310*    ALCOHOL
010320     IF WKS-PART-ALCOHOL-LIBRE(WKS-M-IDX) =
010330        WKS-PART-ALCOHOL-LIBRE(WKS-IX-PART)
010340        MOVE 200 TO WKS-CALC-ALCOHOL
010350     ELSE
010360        MOVE 0 TO WKS-CALC-ALCOHOL
010370     END-IF
010380*    DURACION DE ESTUDIOS
010390     IF WKS-PART-DURACION(WKS-M-IDX) =
010400        WKS-PART-DURACION(WKS-IX-PART)
010410        MOVE 100 TO WKS-CALC-DURACION
010420     ELSE
010430        IF WKS-PART-DURACION(WKS-M-IDX) = "OTHER        "
010440           OR WKS-PART-DURACION(WKS-IX-PART) = "OTHER        "
010450           MOVE 1 TO WKS-CALC-DURACION
010460        ELSE
010470           MOVE 0 TO WKS-CALC-DURACION
010480        END-IF
010490     END-IF
010500*    NACIONALIDAD: LA REGLA ORIGINAL SOLO SUMA 1 CUANDO AMBAS
010510*    NACIONALIDADES SON "NULAS" (NO SIMPLEMENTE VACIAS); EN LA
010520*    PRACTICA EL PARSEO DE ESTE ARCHIVO NUNCA PRODUCE UN VALOR
010530*    NULO (A LO SUMO VACIO), ASI QUE LA CONDICION NUNCA SE
010540*    CUMPLE. SE DEJA EN CERO A PROPOSITO, TAL COMO SE COMPORTA
010550*    LA APLICACION ORIGINAL (NO SE "ARREGLA" A DIVERSIDAD POR
010560*    NACIONALIDAD DISTINTA).
010570     MOVE 0 TO WKS-CALC-NACIONALIDAD
010580*    DIETA
010590     IF NOT PART-DIETA-NINGUNA(WKS-M-IDX)
010600        AND NOT PART-DIETA-NINGUNA(WKS-IX-PART)
010610        MOVE -3 TO WKS-CALC-DIETA
010620     ELSE
010630        IF PART-DIETA-NINGUNA(WKS-M-IDX)
010640           AND PART-DIETA-NINGUNA(WKS-IX-PART)
010650           MOVE -1 TO WKS-CALC-DIETA
010660        ELSE
010670           MOVE 0 TO WKS-CALC-DIETA
010680        END-IF
010690     END-IF
010700     COMPUTE WKS-PUNTAJE-ACTUAL = WKS-PUNTAJE-ACTUAL +
010710        WKS-CALC-UNIV + WKS-CALC-ALCOHOL + WKS-CALC-DURACION +
010720        WKS-CALC-NACIONALIDAD + WKS-CALC-DIETA.
010730 526-SUMAR-PAR-SIMILITUD-E. EXIT.
010740******************************************************************
010750*   540 - EMPAREJA UN CLUSTER DE GUIAS SIN ASIGNAR AL GRUPO      *
010760*   RECIEN FORMADO, SEGUN SU TIPO DE ALCOHOL (assignGuide-       *
010770*   ClusterToGroup DE LA APLICACION ORIGINAL).                   *
010780******************************************************************
010790 540-ASIGNAR-CLUSTER-A-GRUPO SECTION.
010800     PERFORM 545-TIPO-ALCOHOL-GRUPO
010810     MOVE ZERO TO WKS-CLUS-ELEGIDO-IDX
010820     IF WKS-GRUPO-TIPO-ALCOHOL(WKS-TOTAL-GRUPOS) NOT = "Mixed"
010830        PERFORM 541-BUSCAR-CLUSTER-MISMO-TIPO
010840           VARYING WKS-IX-CLUS FROM 1 BY 1
010850           UNTIL WKS-IX-CLUS > WKS-TOTAL-CLUSTERS
010860              OR WKS-CLUS-ELEGIDO-IDX NOT = 0
010870     END-IF
010880     IF WKS-CLUS-ELEGIDO-IDX = 0
010890        PERFORM 542-BUSCAR-CLUSTER-MIXTO
010900           VARYING WKS-IX-CLUS FROM 1 BY 1
010910           UNTIL WKS-IX-CLUS > WKS-TOTAL-CLUSTERS
010920              OR WKS-CLUS-ELEGIDO-IDX NOT = 0
010930     END-IF
010940     IF WKS-CLUS-ELEGIDO-IDX = 0
010950        PERFORM 543-BUSCAR-CLUSTER-CUALQUIERA
010960           VARYING WKS-IX-CLUS FROM 1 BY 1
010970           UNTIL WKS-IX-CLUS > WKS-TOTAL-CLUSTERS
010980              OR WKS-CLUS-ELEGIDO-IDX NOT = 0
010990     END-IF
011000     IF WKS-CLUS-ELEGIDO-IDX > 0
011010        MOVE WKS-TOTAL-GRUPOS TO
011020             WKS-CLUS-GRUPO-ASIGNADO(WKS-CLUS-ELEGIDO-IDX)
011030        MOVE WKS-CLUS-NUMERO(WKS-CLUS-ELEGIDO-IDX) TO
011040             WKS-GRUPO-CLUSTER-GUIA(WKS-TOTAL-GRUPOS)
011050        PERFORM 544-PROPAGAR-GRUPO-A-GUIAS
011060           VARYING WKS-IX-GUIA FROM 1 BY 1
011070           UNTIL WKS-IX-GUIA > WKS-TOTAL-GUIAS
011080     ELSE
011090        MOVE ZERO TO WKS-GRUPO-CLUSTER-GUIA(WKS-TOTAL-GRUPOS)
011100     END-IF.
011110 540-ASIGNAR-CLUSTER-A-GRUPO-E. EXIT.
011120
011130 541-BUSCAR-CLUSTER-MISMO-TIPO SECTION.
011140     IF WKS-CLUS-GRUPO-ASIGNADO(WKS-IX-CLUS) = 0
011150        AND WKS-CLUS-TIPO-ALCOHOL(WKS-IX-CLUS) =
011160            WKS-GRUPO-TIPO-ALCOHOL(WKS-TOTAL-GRUPOS)
011170        SET WKS-CLUS-ELEGIDO-IDX TO WKS-IX-CLUS
011180     END-IF.
011190 541-BUSCAR-CLUSTER-MISMO-TIPO-E. EXIT.
011200
011210 542-BUSCAR-CLUSTER-MIXTO SECTION.
011220     IF WKS-CLUS-GRUPO-ASIGNADO(WKS-IX-CLUS) = 0
011230        AND CLUS-ALCOHOL-MIXTO(WKS-IX-CLUS)
011240        SET WKS-CLUS-ELEGIDO-IDX TO WKS-IX-CLUS
011250     END-IF.
011260 542-BUSCAR-CLUSTER-MIXTO-E. EXIT.
011270
011280 543-BUSCAR-CLUSTER-CUALQUIERA SECTION.
011290     IF WKS-CLUS-GRUPO-ASIGNADO(WKS-IX-CLUS) = 0
011300        SET WKS-CLUS-ELEGIDO-IDX TO WKS-IX-CLUS
011310     END-IF.
011320 543-BUSCAR-CLUSTER-CUALQUIERA-E. EXIT.
011330
011340 544-PROPAGAR-GRUPO-A-GUIAS SECTION.
011350     IF WKS-GUIA-CLUSTER(WKS-IX-GUIA) =
011360        WKS-CLUS-NUMERO(WKS-CLUS-ELEGIDO-IDX)
011370        MOVE WKS-TOTAL-GRUPOS TO
011380             WKS-GUIA-GRUPO-ASIGNADO(WKS-IX-GUIA)
011390     END-IF.
011400 544-PROPAGAR-GRUPO-A-GUIAS-E. EXIT.
011410******************************************************************
011420*   545 - TIPO DE ALCOHOL DE UNA LISTA DE PERSONAS: SI TODOS     *
011430*   COMPARTEN EL MISMO VALOR SE USA ESE VALOR ("Yes"/"No"); SI   *
011440*   NO, ES "Mixed" (Group.getAlcoholType / GuideCluster.get-     *
011450*   AlcoholType DE LA APLICACION ORIGINAL, APLICADA AQUI A LOS   *
011460*   MIEMBROS DEL GRUPO RECIEN FORMADO).                          *
011470******************************************************************
011480 545-TIPO-ALCOHOL-GRUPO SECTION.
011490     SET WKS-IX-MIEMBRO TO 1
011500     MOVE WKS-MIEMBRO-PART-IDX(1) TO WKS-M-IDX
011510     IF PART-ES-ALCOHOL-LIBRE(WKS-M-IDX)
011520        MOVE "Y" TO WKS-TA-CANDIDATO
011530     ELSE
011540        MOVE "N" TO WKS-TA-CANDIDATO
011550     END-IF
011560     MOVE "N" TO WKS-TA-MIXTO
011570     PERFORM 546-COMPARAR-ALCOHOL-MIEMBRO
011580        VARYING WKS-IX-MIEMBRO FROM 1 BY 1
011590        UNTIL WKS-IX-MIEMBRO > WKS-CANT-MIEMBROS-ACTUAL
011600     IF TA-ES-MIXTO
011610        MOVE "Mixed" TO WKS-GRUPO-TIPO-ALCOHOL(WKS-TOTAL-GRUPOS)
011620     ELSE
011630        IF WKS-TA-CANDIDATO = "Y"
011640           MOVE "Yes  " TO WKS-GRUPO-TIPO-ALCOHOL(WKS-TOTAL-GRUPOS)
011650        ELSE
011660           MOVE "No   " TO WKS-GRUPO-TIPO-ALCOHOL(WKS-TOTAL-GRUPOS)
011670        END-IF
011680     END-IF.
011690 545-TIPO-ALCOHOL-GRUPO-E. EXIT.
011700
011710 546-COMPARAR-ALCOHOL-MIEMBRO SECTION.
011720     MOVE WKS-MIEMBRO-PART-IDX(WKS-IX-MIEMBRO) TO WKS-M-IDX
011730     IF WKS-PART-ALCOHOL-LIBRE(WKS-M-IDX) NOT = WKS-TA-CANDIDATO
011740        SET TA-ES-MIXTO TO TRUE
011750     END-IF.
011760 546-COMPARAR-ALCOHOL-MIEMBRO-E. EXIT.
011770******************************************************************
011780*   700 - ROLLUPS DE UN GRUPO RECIEN FORMADO (Group derived      *
011790*   statistics DE LA APLICACION ORIGINAL). LOS PRIMEROS TRES     *
011800*   ALIMENTAN GRUPOS.CSV; LOS DEMAS SOLO EL DESPLIEGUE DE        *
011810*   900-ESTADISTICAS.                                            *
011820******************************************************************
011830 700-CALCULAR-ROLLUP-GRUPO SECTION.
011840     PERFORM 701-TIPO-UNIVERSIDAD-GRUPO
011850     PERFORM 702-TIPO-DURACION-GRUPO
011860     PERFORM 704-CONTAR-VEGETARIANOS
011870     PERFORM 705-PCT-MAX-GENERO
011880     PERFORM 706-ROLLUP-NACIONALIDAD.
011890 700-CALCULAR-ROLLUP-GRUPO-E. EXIT.
011900
011910 701-TIPO-UNIVERSIDAD-GRUPO SECTION.
011920     MOVE WKS-MIEMBRO-PART-IDX(1) TO WKS-M-IDX
011930     MOVE WKS-PART-UNIVERSIDAD(WKS-M-IDX) TO
011940          WKS-GRUPO-UNIVERSIDAD(WKS-TOTAL-GRUPOS)
011950     PERFORM 710-COMPARAR-UNIV-MIEMBRO
011960        VARYING WKS-IX-MIEMBRO FROM 1 BY 1
011970        UNTIL WKS-IX-MIEMBRO > WKS-CANT-MIEMBROS-ACTUAL.
011980 701-TIPO-UNIVERSIDAD-GRUPO-E. EXIT.
011990
012000 710-COMPARAR-UNIV-MIEMBRO SECTION.
012010     MOVE WKS-MIEMBRO-PART-IDX(WKS-IX-MIEMBRO) TO WKS-M-IDX
012020     IF WKS-PART-UNIVERSIDAD(WKS-M-IDX) NOT =
012030        WKS-GRUPO-UNIVERSIDAD(WKS-TOTAL-GRUPOS)
012040        MOVE "Mixed" TO WKS-GRUPO-UNIVERSIDAD(WKS-TOTAL-GRUPOS)
012050     END-IF.
012060 710-COMPARAR-UNIV-MIEMBRO-E. EXIT.
012070
012080 702-TIPO-DURACION-GRUPO SECTION.
012090     MOVE WKS-MIEMBRO-PART-IDX(1) TO WKS-M-IDX
012100     MOVE WKS-PART-DURACION(WKS-M-IDX) TO
012110          WKS-GRUPO-DURACION(WKS-TOTAL-GRUPOS)
012120     PERFORM 711-COMPARAR-DURACION-MIEMBRO
012130        VARYING WKS-IX-MIEMBRO FROM 1 BY 1
012140        UNTIL WKS-IX-MIEMBRO > WKS-CANT-MIEMBROS-ACTUAL.
012150 702-TIPO-DURACION-GRUPO-E. EXIT.
012160
012170 711-COMPARAR-DURACION-MIEMBRO SECTION.
012180     MOVE WKS-MIEMBRO-PART-IDX(WKS-IX-MIEMBRO) TO WKS-M-IDX
012190     IF WKS-PART-DURACION(WKS-M-IDX) NOT =
012200        WKS-GRUPO-DURACION(WKS-TOTAL-GRUPOS)
012210        MOVE "Mixed        " TO
012220             WKS-GRUPO-DURACION(WKS-TOTAL-GRUPOS)
012230     END-IF.
012240 711-COMPARAR-DURACION-MIEMBRO-E. EXIT.
012250
012260 704-CONTAR-VEGETARIANOS SECTION.
012270     MOVE ZERO TO WKS-GRUPO-VEGETARIANOS(WKS-TOTAL-GRUPOS)
012280     PERFORM 712-SUMAR-VEGETARIANO
012290        VARYING WKS-IX-MIEMBRO FROM 1 BY 1
012300        UNTIL WKS-IX-MIEMBRO > WKS-CANT-MIEMBROS-ACTUAL.
012310 704-CONTAR-VEGETARIANOS-E. EXIT.
012320
012330 712-SUMAR-VEGETARIANO SECTION.
012340     MOVE WKS-MIEMBRO-PART-IDX(WKS-IX-MIEMBRO) TO WKS-M-IDX
012350     IF NOT PART-DIETA-NINGUNA(WKS-M-IDX)
012360        ADD 1 TO WKS-GRUPO-VEGETARIANOS(WKS-TOTAL-GRUPOS)
012370     END-IF.
012380 712-SUMAR-VEGETARIANO-E. EXIT.
012390
012400 705-PCT-MAX-GENERO SECTION.
012410     MOVE ZERO TO WKS-CONT-MASCULINO
012420     MOVE ZERO TO WKS-CONT-FEMENINO
012430     MOVE ZERO TO WKS-CONT-OTRO-GENERO
012440     PERFORM 713-CONTAR-GENERO-MIEMBRO
012450        VARYING WKS-IX-MIEMBRO FROM 1 BY 1
012460        UNTIL WKS-IX-MIEMBRO > WKS-CANT-MIEMBROS-ACTUAL
012470     MOVE WKS-CONT-MASCULINO TO WKS-MAX-GENERO
012480     IF WKS-CONT-FEMENINO > WKS-MAX-GENERO
012490        MOVE WKS-CONT-FEMENINO TO WKS-MAX-GENERO
012500     END-IF
012510     IF WKS-CONT-OTRO-GENERO > WKS-MAX-GENERO
012520        MOVE WKS-CONT-OTRO-GENERO TO WKS-MAX-GENERO
012530     END-IF
012540     COMPUTE WKS-GRUPO-MAX-PCT-GENERO(WKS-TOTAL-GRUPOS) ROUNDED =
012550        (WKS-MAX-GENERO * 100) / WKS-CANT-MIEMBROS-ACTUAL.
012560 705-PCT-MAX-GENERO-E. EXIT.
012570
012580 713-CONTAR-GENERO-MIEMBRO SECTION.
012590     MOVE WKS-MIEMBRO-PART-IDX(WKS-IX-MIEMBRO) TO WKS-M-IDX
012600     IF PART-GENERO-MASCULINO(WKS-M-IDX)
012610        ADD 1 TO WKS-CONT-MASCULINO
012620     ELSE
012630        IF PART-GENERO-FEMENINO(WKS-M-IDX)
012640           ADD 1 TO WKS-CONT-FEMENINO
012650        ELSE
012660           ADD 1 TO WKS-CONT-OTRO-GENERO
012670        END-IF
012680     END-IF.
012690 713-CONTAR-GENERO-MIEMBRO-E. EXIT.
012700******************************************************************
012710*   706 - NACIONALIDAD MAS COMUN Y SU CONTEO (getMaxSame-        *
012720*   Nationality/getMostCommonNationality DE LA APLICACION        *
012730*   ORIGINAL). GANA LA PRIMERA NACIONALIDAD QUE ALCANCE EL       *
012740*   MAXIMO, EN ORDEN DE EXPLORACION (NO HAY ORDEN GARANTIZADO    *
012750*   DE RECORRIDO EN LA APLICACION ORIGINAL).                     *
012760******************************************************************
012770 706-ROLLUP-NACIONALIDAD SECTION.
012780     MOVE ZERO TO WKS-ROLLUP-MAX-NAC
012790     MOVE SPACES TO WKS-ROLLUP-NAC-COMUN
012800     PERFORM 707-PROCESAR-NACIONALIDAD
012810        VARYING WKS-IX-MIEMBRO FROM 1 BY 1
012820        UNTIL WKS-IX-MIEMBRO > WKS-CANT-MIEMBROS-ACTUAL
012830     MOVE WKS-ROLLUP-MAX-NAC TO
012840          WKS-GRUPO-MAX-NACIONALIDAD(WKS-TOTAL-GRUPOS)
012850     MOVE WKS-ROLLUP-NAC-COMUN TO
012860          WKS-GRUPO-NACION-COMUN(WKS-TOTAL-GRUPOS).
012870 706-ROLLUP-NACIONALIDAD-E. EXIT.
012880
012890 707-PROCESAR-NACIONALIDAD SECTION.
012900     MOVE WKS-MIEMBRO-PART-IDX(WKS-IX-MIEMBRO) TO WKS-M-IDX
012910     MOVE WKS-PART-NACIONALIDAD(WKS-M-IDX) TO WKS-NAC-CANDIDATA
012920     SET ES-PRIMERA-VEZ TO TRUE
012930     PERFORM 714-COMPARAR-NACIONALIDAD-PREVIA
012940        VARYING WKS-IX-PREVIO FROM 1 BY 1
012950        UNTIL WKS-IX-PREVIO >= WKS-IX-MIEMBRO
012960     IF ES-PRIMERA-VEZ
012970        MOVE ZERO TO WKS-CONTADOR-NAC
012980        PERFORM 715-CONTAR-NACIONALIDAD-IGUAL
012990           VARYING WKS-IX-CONTEO FROM WKS-IX-MIEMBRO BY 1
013000           UNTIL WKS-IX-CONTEO > WKS-CANT-MIEMBROS-ACTUAL
013010        IF WKS-CONTADOR-NAC > WKS-ROLLUP-MAX-NAC
013020           MOVE WKS-CONTADOR-NAC TO WKS-ROLLUP-MAX-NAC
013030           MOVE WKS-NAC-CANDIDATA TO WKS-ROLLUP-NAC-COMUN
013040        END-IF
013050     END-IF.
013060 707-PROCESAR-NACIONALIDAD-E. EXIT.
013070
013080 714-COMPARAR-NACIONALIDAD-PREVIA SECTION.
013090     MOVE WKS-MIEMBRO-PART-IDX(WKS-IX-PREVIO) TO WKS-M-IDX2
013100     IF WKS-PART-NACIONALIDAD(WKS-M-IDX2) = WKS-NAC-CANDIDATA
013110        SET NO-ES-PRIMERA-VEZ TO TRUE
013120     END-IF.
013130 714-COMPARAR-NACIONALIDAD-PREVIA-E. EXIT.
013140
013150 715-CONTAR-NACIONALIDAD-IGUAL SECTION.
013160     MOVE WKS-MIEMBRO-PART-IDX(WKS-IX-CONTEO) TO WKS-M-IDX3
013170     IF WKS-PART-NACIONALIDAD(WKS-M-IDX3) = WKS-NAC-CANDIDATA
013180        ADD 1 TO WKS-CONTADOR-NAC
013190     END-IF.
013200 715-CONTAR-NACIONALIDAD-IGUAL-E. EXIT.
013210******************************************************************
013220*   800 - ESCRITURA DE LOS TRES LISTADOS DE SALIDA               *
013230*   (GenerateOutputDocuments.generateGuidesCSV/                  *
013240*   generateParticipantsCSV/generateGroupsCSV).                  *
013250******************************************************************
013260 800-ESCRIBIR-REPORTES SECTION.
013270     PERFORM 810-ESCRIBIR-GUIAS-CSV
013280     PERFORM 820-ESCRIBIR-PARTICIPANTES-CSV
013290     PERFORM 830-ESCRIBIR-GRUPOS-CSV.
013300 800-ESCRIBIR-REPORTES-E. EXIT.
013310******************************************************************
013320*   810 - GUIAS-MATCHED.CSV: UN RENGLON POR GUIA, EN ORDEN DE    *
013330*   CLUSTER Y LUEGO ORDEN ORIGINAL DENTRO DEL CLUSTER.           *
013340******************************************************************
013350 810-ESCRIBIR-GUIAS-CSV SECTION.
013360     MOVE WKS-GUIA-OUT-ENCABEZADO TO GUIA-OUT-LINEA
013370     WRITE GUIA-OUT-REC
013380     PERFORM 811-ESCRIBIR-GUIAS-DE-CLUSTER
013390        VARYING WKS-IX-CLUS FROM 1 BY 1
013400        UNTIL WKS-IX-CLUS > WKS-TOTAL-CLUSTERS.
013410 810-ESCRIBIR-GUIAS-CSV-E. EXIT.
013420
013430 811-ESCRIBIR-GUIAS-DE-CLUSTER SECTION.
013440     PERFORM 812-ESCRIBIR-GUIA-SI-CLUSTER
013450        VARYING WKS-IX-GUIA FROM 1 BY 1
013460        UNTIL WKS-IX-GUIA > WKS-TOTAL-GUIAS.
013470 811-ESCRIBIR-GUIAS-DE-CLUSTER-E. EXIT.
013480
013490 812-ESCRIBIR-GUIA-SI-CLUSTER SECTION.
013500     IF WKS-GUIA-CLUSTER(WKS-IX-GUIA) =
013510        WKS-CLUS-NUMERO(WKS-IX-CLUS)
013520        PERFORM 815-ESCRIBIR-UNA-GUIA
013530     END-IF.
013540 812-ESCRIBIR-GUIA-SI-CLUSTER-E. EXIT.
013550
013560 815-ESCRIBIR-UNA-GUIA SECTION.
013570     MOVE WKS-GUIA-GRUPO-ASIGNADO(WKS-IX-GUIA) TO WGD-GRUPO
013580     MOVE WKS-GUIA-NOMBRE(WKS-IX-GUIA) TO WGD-NOMBRE
013590     MOVE WKS-GUIA-APELLIDO(WKS-IX-GUIA) TO WGD-APELLIDO
013600     MOVE WKS-GUIA-EMAIL(WKS-IX-GUIA) TO WGD-EMAIL
013610     MOVE WKS-GUIA-TELEFONO(WKS-IX-GUIA) TO WGD-TELEFONO
013620     MOVE WKS-GUIA-UNIVERSIDAD(WKS-IX-GUIA) TO WGD-UNIVERSIDAD
013630     MOVE WKS-GUIA-DIETA(WKS-IX-GUIA) TO WGD-DIETA
013640     MOVE WKS-GUIA-ALERGIAS(WKS-IX-GUIA) TO WGD-ALERGIAS
013650     MOVE WKS-GUIA-ALCOHOL-LIBRE(WKS-IX-GUIA) TO WGD-ALCOHOL-LIBRE
013660     MOVE WKS-GUIA-OUT-DETALLE TO GUIA-OUT-LINEA
013670     WRITE GUIA-OUT-REC.
013680 815-ESCRIBIR-UNA-GUIA-E. EXIT.
013690******************************************************************
013700*   820 - PARTICIPANTS-MATCHED.CSV: UN RENGLON POR BECARIO, EN   *
013710*   EL ORDEN ORIGINAL DEL ARCHIVO DE ENTRADA.                    *
013720******************************************************************
013730 820-ESCRIBIR-PARTICIPANTES-CSV SECTION.
013740     MOVE WKS-PART-OUT-ENCABEZADO TO PART-OUT-LINEA
013750     WRITE PART-OUT-REC
013760     PERFORM 825-ESCRIBIR-UN-PARTICIPANTE
013770        VARYING WKS-IX-PART FROM 1 BY 1
013780        UNTIL WKS-IX-PART > WKS-TOTAL-PARTICIPANTES.
013790 820-ESCRIBIR-PARTICIPANTES-CSV-E. EXIT.
013800
013810 825-ESCRIBIR-UN-PARTICIPANTE SECTION.
013820     MOVE WKS-PART-GRUPO-ASIGNADO(WKS-IX-PART) TO WPD-GRUPO
013830     MOVE WKS-PART-NOMBRE(WKS-IX-PART) TO WPD-NOMBRE
013840     MOVE WKS-PART-APELLIDO(WKS-IX-PART) TO WPD-APELLIDO
013850     MOVE WKS-PART-EMAIL(WKS-IX-PART) TO WPD-EMAIL
013860     MOVE WKS-PART-TELEFONO(WKS-IX-PART) TO WPD-TELEFONO
013870     MOVE WKS-PART-GENERO(WKS-IX-PART) TO WPD-GENERO
013880     MOVE WKS-PART-NACIONALIDAD(WKS-IX-PART) TO WPD-NACIONALIDAD
013890     MOVE WKS-PART-FEC-NACIMIENTO(WKS-IX-PART) TO WPD-FEC-NACIMIENTO
013900     MOVE WKS-PART-UNIVERSIDAD(WKS-IX-PART) TO WPD-UNIVERSIDAD
013910     MOVE WKS-PART-DURACION(WKS-IX-PART) TO WPD-DURACION
013920     MOVE WKS-PART-DIETA(WKS-IX-PART) TO WPD-DIETA
013930     MOVE WKS-PART-ALERGIAS(WKS-IX-PART) TO WPD-ALERGIAS
013940     MOVE WKS-PART-ALCOHOL-LIBRE(WKS-IX-PART) TO WPD-ALCOHOL-LIBRE
013950     MOVE WKS-PART-SOLICITA-GUIA(WKS-IX-PART) TO WPD-SOLICITA-GUIA
013960     MOVE WKS-PART-PUEDE-GUIAR(WKS-IX-PART) TO WPD-LIDER-GRUPO
013970     MOVE WKS-PART-OUT-DETALLE TO PART-OUT-LINEA
013980     WRITE PART-OUT-REC.
013990 825-ESCRIBIR-UN-PARTICIPANTE-E. EXIT.
014000******************************************************************
014010*   830 - GRUPOS.CSV: UN RENGLON POR GRUPO, EN ORDEN ASCENDENTE  *
014020*   DE NUMERO DE GRUPO.                                          *
014030******************************************************************
014040 830-ESCRIBIR-GRUPOS-CSV SECTION.
014050     MOVE WKS-GRUPO-OUT-ENCABEZADO TO GRUPO-OUT-LINEA
014060     WRITE GRUPO-OUT-REC
014070     PERFORM 835-ESCRIBIR-UN-GRUPO
014080        VARYING WKS-IX-GRUPO FROM 1 BY 1
014090        UNTIL WKS-IX-GRUPO > WKS-TOTAL-GRUPOS.
014100 830-ESCRIBIR-GRUPOS-CSV-E. EXIT.
014110
014120 835-ESCRIBIR-UN-GRUPO SECTION.
014130     MOVE WKS-GRUPO-NUMERO(WKS-IX-GRUPO) TO WGO-GRUPO
014140     MOVE WKS-GRUPO-UNIVERSIDAD(WKS-IX-GRUPO) TO WGO-UNIVERSIDAD
014150     MOVE WKS-GRUPO-DURACION(WKS-IX-GRUPO) TO WGO-DURACION
014160     MOVE WKS-GRUPO-TIPO-ALCOHOL(WKS-IX-GRUPO) TO WGO-TIPO-ALCOHOL
014170     MOVE WKS-GRUPO-OUT-DETALLE TO GRUPO-OUT-LINEA
014180     WRITE GRUPO-OUT-REC.
014190 835-ESCRIBIR-UN-GRUPO-E. EXIT.
014200******************************************************************
014210*   900 - ESTADISTICAS DE FIN DE CORRIDA (COMO EN EL RESTO DE    *
014220*   LOS PROGRAMAS DE LA CASA).                                   *
014230******************************************************************
014240 900-ESTADISTICAS SECTION.
014250     MOVE ZERO TO WKS-GUIAS-SIN-CLUSTER
014260     MOVE ZERO TO WKS-CLUSTERS-SIN-GRUPO
014270     PERFORM 901-CONTAR-GUIA-SIN-GRUPO
014280        VARYING WKS-IX-GUIA FROM 1 BY 1
014290        UNTIL WKS-IX-GUIA > WKS-TOTAL-GUIAS
014300     PERFORM 902-CONTAR-CLUSTER-SIN-GRUPO
014310        VARYING WKS-IX-CLUS FROM 1 BY 1
014320        UNTIL WKS-IX-CLUS > WKS-TOTAL-CLUSTERS
014330     DISPLAY "=================================================="
014340             UPON CONSOLE
014350     DISPLAY "GRPASIG1 - RESUMEN DE LA CORRIDA DEL " WKS-FC-DIA "/"
014360             WKS-FC-MES "/" WKS-FC-ANIO UPON CONSOLE
014370     MOVE WKS-TOTAL-PARTICIPANTES TO WKS-MASCARA-CUENTA
014380     DISPLAY "BECARIOS LEIDOS .............. " WKS-MASCARA-CUENTA
014390             UPON CONSOLE
014400     MOVE WKS-TOTAL-GUIAS TO WKS-MASCARA-CUENTA
014410     DISPLAY "GUIAS LEIDOS ................. " WKS-MASCARA-CUENTA
014420             UPON CONSOLE
014430     MOVE WKS-TOTAL-CLUSTERS TO WKS-MASCARA-CUENTA
014440     DISPLAY "CLUSTERS DE GUIAS ARMADOS .... " WKS-MASCARA-CUENTA
014450             UPON CONSOLE
014460     MOVE WKS-TOTAL-TEMAS TO WKS-MASCARA-CUENTA
014470     DISPLAY "TEMAS DISPONIBLES ............ " WKS-MASCARA-CUENTA
014480             UPON CONSOLE
014490     MOVE WKS-TOTAL-GRUPOS TO WKS-MASCARA-CUENTA
014500     DISPLAY "GRUPOS FORMADOS .............. " WKS-MASCARA-CUENTA
014510             UPON CONSOLE
014520     MOVE WKS-GUIAS-SIN-CLUSTER TO WKS-MASCARA-CUENTA
014530     DISPLAY "GUIAS SIN GRUPO EMPAREJADO ... " WKS-MASCARA-CUENTA
014540             UPON CONSOLE
014550     MOVE WKS-CLUSTERS-SIN-GRUPO TO WKS-MASCARA-CUENTA
014560     DISPLAY "CLUSTERS SIN EMPAREJAR ....... " WKS-MASCARA-CUENTA
014570             UPON CONSOLE
014580     PERFORM 903-DESPLEGAR-UN-GRUPO
014590        VARYING WKS-IX-GRUPO FROM 1 BY 1
014600        UNTIL WKS-IX-GRUPO > WKS-TOTAL-GRUPOS
014610     DISPLAY "=================================================="
014620             UPON CONSOLE.
014630 900-ESTADISTICAS-E. EXIT.
014640
014650 901-CONTAR-GUIA-SIN-GRUPO SECTION.
014660     IF WKS-GUIA-GRUPO-ASIGNADO(WKS-IX-GUIA) = 0
014670        ADD 1 TO WKS-GUIAS-SIN-CLUSTER
014680     END-IF.
014690 901-CONTAR-GUIA-SIN-GRUPO-E. EXIT.
014700
014710 902-CONTAR-CLUSTER-SIN-GRUPO SECTION.
014720     IF WKS-CLUS-GRUPO-ASIGNADO(WKS-IX-CLUS) = 0
014730        ADD 1 TO WKS-CLUSTERS-SIN-GRUPO
014740     END-IF.
014750 902-CONTAR-CLUSTER-SIN-GRUPO-E. EXIT.
014760
014770 903-DESPLEGAR-UN-GRUPO SECTION.
014780     DISPLAY "  GRUPO " WKS-GRUPO-NUMERO(WKS-IX-GRUPO)
014790             " VEGETARIANOS/VEGANOS/PESCETARIANOS="
014800             WKS-GRUPO-VEGETARIANOS(WKS-IX-GRUPO)
014810             " PCT-MAX-GENERO="
014820             WKS-GRUPO-MAX-PCT-GENERO(WKS-IX-GRUPO)
014830             " NACIONALIDAD-COMUN="
014840             WKS-GRUPO-NACION-COMUN(WKS-IX-GRUPO)
014850             "(" WKS-GRUPO-MAX-NACIONALIDAD(WKS-IX-GRUPO) ")"
014860             UPON CONSOLE.
014870 903-DESPLEGAR-UN-GRUPO-E. EXIT.
014880******************************************************************
014890*                  950 - CIERRE DE ARCHIVOS                      *
014900******************************************************************
014910 950-CERRAR-ARCHIVOS SECTION.
014920     CLOSE PART-IN
014930     IF NOT NO-HAY-ARCHIVO-GUIAS
014940        CLOSE GUIA-IN
014950     END-IF
014960     IF NOT NO-HAY-ARCHIVO-TEMAS
014970        CLOSE TEMA-IN
014980     END-IF
014990     CLOSE PART-OUT GUIA-OUT GRUPO-OUT.
015000 950-CERRAR-ARCHIVOS-E. EXIT.
